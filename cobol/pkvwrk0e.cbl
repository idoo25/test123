000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     PKVWRK0M.
000400 AUTHOR.         R. KLEMM.
000500 INSTALLATION.   SYSTEMS GROUP - PARKING SYSTEMS.
000600 DATE-WRITTEN.   04/18/91.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2003-07-15                                PKV0301*
001200* Letzte Version   :: A.00.05                                   PKV0301*
001300* Kurzbeschreibung :: Tagesvorschau der optimalen Zeitfenster    PKV0301*
001400*                     je Stellplatz, satzweise per Cursor         PKV0301*
001500* Auftrag          :: PARKSYS-6 PARKSYS-54 PARKSYS-108 PARKSYS-144*
001600*----------------------------------------------------------------*
001700* Vers. | Datum    | von | Kommentar                             *
001800*-------|----------|-----|---------------------------------------*
001900*A.00.00|1991-04-18| rkl | Neuerstellung - PARKSYS-6              *
002000*A.00.01|1995-02-27| dwt | Spot-Scan fuer die Platzsuche pro      *
002100*                  |     | Fenster auf WK-DURATION-TABLE           *
002200*                  |     | (COPY PARKWRK) umgestellt - PARKSYS-54 *
002300*A.00.02|1999-03-02| jks | OT-MIN-FREE-SPOTS in den Record         *
002400*                  |     | aufgenommen (vorher nur im Treiber-     *
002500*                  |     | Druck, nicht im Satz selbst) -          *
002600*                  |     | PARKSYS-108                             *
002700*A.00.03|1999-06-21| jks | Jahrtausendwechsel: LK-DATE/SD-Tabelle  *
002800*                  |     | durchgaengig auf 8-stelliges Datum      *
002900*                  |     | geprueft (keine Fachaenderung, nur      *
003000*                  |     | Pruefung bestaetigt) - PARKSYS-108      *
003100*A.00.04|2001-05-11| mhn | PKVWRK0M als Cursor (OPEN/NEXT/CLOSE)   *
003200*                  |     | umgebaut, damit der Treiber die         *
003300*                  |     | PARKOTF-Ausgabe selbst schreiben kann - *
003400*                  |     | PARKSYS-144                             *
003410*A.00.05|2003-07-15| rkl | Haus-Standard nachgezogen: D1nn/D2nn/    *
003420*                  |     | E1nn/E3nn jetzt ueber PERFORM ... THRU   *
003430*                  |     | gesteuert, C9-MIN-FREE als eigen-        *
003440*                  |     | staendiges 77-Feld gefuehrt, Raster-     *
003450*                  |     | Gegenprobe auf LK-END-TIME vor der       *
003460*                  |     | Ruecklieferung an den Treiber ergaenzt   *
003500*----------------------------------------------------------------*
003600*
003700* Programmbeschreibung
003800* --------------------
003900*
004000* Liest bei LK-FUNKTION "OPEN" den Tagesbestand von PARKSUM fuer
004100* LK-DATE komplett in die Tabelle SUM-DAY-TABLE (eine Zeile pro
004200* 15-Minuten-Slot, 96 Zeilen).  Jeder nachfolgende "NEXT"-Aufruf
004300* liefert das naechste Zeitfenster, dessen Slot lot-weit noch
004400* mindestens einen freien Platz hat: die lot-weite Frei-Strecke ab
004500* diesem Slot wird gezaehlt (gedeckelt auf 4 Std.), und PARKAVL
004600* wird fuer genau dieses Fenster durchsucht, ob ein Platz die
004700* gesamte Fensterlaenge ununterbrochen frei ist (Exaktpassung);
004800* bei mehreren Kandidaten gewinnt die niedrigste Platznummer, gibt
004900* es keinen, wird ASSIGNED-SPOT-NUMBER = 0 zurueckgegeben.  Der
005000* Tag ist zu Ende, wenn "NEXT" mit LK-RC = 10 antwortet.
005100*
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     SWITCH-15 IS ANZEIGE-VERSION
005800         ON STATUS IS SHOW-VERSION
005900     CLASS ALPHNUM IS "0123456789"
006000                      "abcdefghijklmnopqrstuvwxyz"
006100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006200                      " .,;-_!$%&/=*+".
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT PARKSUM-OLD  ASSIGN TO "PARKSUM"
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FILE-STATUS.
006900     SELECT PARKAVL-OLD  ASSIGN TO "PARKAVL"
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS  IS FILE-STATUS.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  PARKSUM-OLD.
007600     COPY PARKSUM OF "=PARKLIB".
007700
007800 FD  PARKAVL-OLD.
007900     COPY PARKAVL OF "=PARKLIB".
008000
008100 WORKING-STORAGE SECTION.
008200*--------------------------------------------------------------------*
008300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008400*--------------------------------------------------------------------*
008500 01          COMP-FELDER.
008600     05      C4-CURSOR           PIC S9(04) COMP VALUE ZERO.
008700     05      C4-LOT-SLOTS        PIC S9(04) COMP.
008800     05      C4-SCAN-SLOT        PIC S9(04) COMP.
008900     05      C4-SLOT-INDEX       PIC S9(04) COMP.
008950     05      C4-ROW-SLOT         PIC S9(04) COMP.
009000     05      C4-WINDOW-END       PIC S9(04) COMP.
009100     05      C4-FOUND-SPOT       PIC S9(04) COMP.
009150* C9-MIN-FREE ist eigenstaendiges 77-Feld, siehe unten
009200     05      FILLER              PIC X(01).
009400
009420*--------------------------------------------------------------------*
009440* Mindestbelegung des aktuellen Fensters, nur innerhalb eines
009460* D200-NEXT-WINDOW-Aufrufs gebraucht - eigenstaendiges 77-Feld, nicht
009480* in COMP-FELDER mitgefuehrt
009485*--------------------------------------------------------------------*
009490 77          C9-MIN-FREE         PIC S9(09) COMP VALUE ZERO.
009500*--------------------------------------------------------------------*
009600* Felder mit konstantem Inhalt: Praefix K
009700*--------------------------------------------------------------------*
009800 01          KONSTANTE-FELDER.
009900     05      K-MODUL             PIC X(08)   VALUE "PKVWRK0M".
010000     05      K-FULL-SLOTS        PIC 9(02) COMP VALUE 96.
010100     05      K-MAX-WINDOW-SLOTS  PIC 9(02) COMP VALUE 16.
010200     05      FILLER              PIC X(01).
010300
010400*----------------------------------------------------------------*
010500* Conditional-Felder
010600*----------------------------------------------------------------*
010700 01          SCHALTER.
010800     05      FILE-STATUS         PIC X(02).
010900          88 FILE-OK                         VALUE "00".
011000          88 FILE-NOK                        VALUE "01" THRU "99".
011100     05      REC-STAT REDEFINES  FILE-STATUS.
011200          10 FILLER                 PIC X.
011300          10 REC-STAT-2             PIC X.
011400             88 FILE-AT-END               VALUE "0".
011500
011600     05      PS-OLD-EOF-SW        PIC X(01) VALUE "N".
011700          88 PS-OLD-AT-EOF                  VALUE "Y".
011800     05      PA-OLD-EOF-SW        PIC X(01) VALUE "N".
011900          88 PA-OLD-AT-EOF                  VALUE "Y".
012000
012100     05      PRG-STATUS           PIC 9.
012200          88 PRG-OK                          VALUE ZERO.
012300          88 PRG-ABBRUCH                     VALUE 2.
012400
012500     05      SPOT-BROKEN-TAB.
012600          10 SB-FLAG OCCURS 100 TIMES
012700                     INDEXED BY SB-IDX
012800                                 PIC X(01).
012900
013000*--------------------------------------------------------------------*
013100* Tagesbestand aus PARKSUM, eine Zeile pro 15-Minuten-Slot
013200*--------------------------------------------------------------------*
013300 01          SUM-DAY-TABLE.
013400     05      SD-ENTRY OCCURS 96 TIMES.
013500         10  SD-TIME             PIC 9(04).
013600         10  SD-FREE-SPOTS       PIC 9(03).
013700
013800*--------------------------------------------------------------------*
013900* Scan-Arbeitstabelle (COPY PARKWRK) fuer die Platzsuche pro Fenster
014000*--------------------------------------------------------------------*
014100     COPY PARKWRK OF "=PARKLIB".
014200
014300 01          ZEIT-ARBEITSFELD.
014400     05      ZA-HHMM              PIC 9(04).
014500     05      ZA-HHMM-X REDEFINES ZA-HHMM.
014600         10  ZA-HH                PIC 9(02).
014700         10  ZA-MI                PIC 9(02).
014800     05      FILLER                PIC X(01).
014900
014920*--------------------------------------------------------------------*
014940* Raster-Gegenprobe auf LK-END-TIME, wie von PTMUTL0M errechnet,
014960* bevor der Wert an den Treiber zurueckgegeben wird
014980*--------------------------------------------------------------------*
014990 01          ENDZEIT-KONTROLLFELD.
014992     05      EK-HHMM              PIC 9(04).
014994     05      EK-HHMM-X REDEFINES EK-HHMM.
014996         10  EK-HH                PIC 9(02).
014998         10  EK-MI                PIC 9(02).
014999     05      FILLER               PIC X(01).
015000     COPY PARKERR OF "=PARKLIB".
015100
015200*--------------------------------------------------------------------*
015300* Eigener LINK-REC-Bereich fuer den Aufruf von PTMUTL0M; umbenannt
015400* per REPLACING, damit er nicht mit dem LINKAGE-LINK-REC dieses
015500* Programms kollidiert
015600*--------------------------------------------------------------------*
015700     COPY PTMLINK OF "=PARKLIB"
015800         REPLACING ==LINK-REC== BY ==TU-LINK-REC==,
015900                   ==LK-==     BY ==TU-==.
016000
016100 LINKAGE SECTION.
016200     COPY PKVLINK OF "=PARKLIB".
016300
016400 PROCEDURE DIVISION USING LINK-REC.
016500******************************************************************
016600* Steuerungs-Section - PKVWRK0M wird als Cursor angesprochen
016700******************************************************************
016800 A100-STEUERUNG SECTION.
016900 A100-00.
017000     IF  SHOW-VERSION
017100         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
017200         EXIT PROGRAM
017300     END-IF
017400
017500     SET PRG-OK TO TRUE
017600     MOVE ZERO TO LK-RC
017700
017800     EVALUATE LK-FUNKTION
017900         WHEN "OPEN"
018000             PERFORM D100-00 THRU D100-99
018100         WHEN "NEXT"
018200             PERFORM D200-00 THRU D200-99
018300         WHEN "CLOSE"
018400             PERFORM D300-00 THRU D300-99
018500         WHEN OTHER
018600             MOVE 9999 TO LK-RC
018700     END-EVALUATE
018800
018900     EXIT PROGRAM
019000     .
019100 A100-99.
019200     EXIT.
019300
019400******************************************************************
019500* D100-OPEN-DAY - PARKSUM fuer LK-DATE komplett in SUM-DAY-TABLE
019600* einlesen, Cursor auf Tagesanfang setzen
019700******************************************************************
019800 D100-OPEN-DAY SECTION.
019900 D100-00.
020000     PERFORM D110-CLEAR-DAY-TABLE
020100        VARYING C4-SCAN-SLOT FROM 1 BY 1 UNTIL C4-SCAN-SLOT > 96
020200
020300     OPEN INPUT PARKSUM-OLD
020400     IF  FILE-NOK
020500         PERFORM Z001-FILEERR
020600         GO TO D100-99
020700     END-IF
020800
020900     MOVE "N" TO PS-OLD-EOF-SW
021000     READ PARKSUM-OLD
021100         AT END SET PS-OLD-AT-EOF TO TRUE
021200     END-READ
021300
021400     PERFORM D120-LOAD-ONE-ROW
021500        UNTIL PS-OLD-AT-EOF
021600
021700     CLOSE PARKSUM-OLD
021800     MOVE ZERO TO C4-CURSOR
021900     .
022000 D100-99.
022100     EXIT.
022200
022300 D110-CLEAR-DAY-TABLE SECTION.
022400 D110-00.
022500     MOVE ZERO TO SD-TIME (C4-SCAN-SLOT)
022600     MOVE ZERO TO SD-FREE-SPOTS (C4-SCAN-SLOT)
022700     .
022800 D110-99.
022900     EXIT.
023000
023100 D120-LOAD-ONE-ROW SECTION.
023200 D120-00.
023300     IF  PS-AVAILABILITY-DATE = LK-DATE
023400         COMPUTE C4-SLOT-INDEX = PS-ASOF-HH * 4 + PS-ASOF-MI / 15 + 1
023500         IF  C4-SLOT-INDEX >= 1 AND C4-SLOT-INDEX <= 96
023600             MOVE PS-AS-OF-TIME     TO SD-TIME (C4-SLOT-INDEX)
023700             MOVE PS-FREE-SPOTS     TO SD-FREE-SPOTS (C4-SLOT-INDEX)
023800         END-IF
023900     END-IF
024000
024100     READ PARKSUM-OLD
024200         AT END SET PS-OLD-AT-EOF TO TRUE
024300     END-READ
024400     .
024500 D120-99.
024600     EXIT.
024700
024800******************************************************************
024900* D200-NEXT-WINDOW - naechstes Zeitfenster mit freiem Platz
025000* lot-weit liefern; LK-RC = 10, wenn der Tag zu Ende ist
025100******************************************************************
025200 D200-NEXT-WINDOW SECTION.
025300 D200-00.
025400     PERFORM E100-FIND-CANDIDATE
025500
025600     IF  C4-CURSOR > 96
025700         MOVE 10 TO LK-RC
025800         GO TO D200-99
025900     END-IF
026000
026100     MOVE SD-TIME (C4-CURSOR)        TO LK-START-TIME
026200     MOVE SD-FREE-SPOTS (C4-CURSOR)  TO LK-MIN-FREE-SPOTS
026300
026400     PERFORM E200-COUNT-LOTWIDE-STREAK
026500
026600     COMPUTE LK-DURATION-HOURS = C4-LOT-SLOTS * 0.25
026700
026800     MOVE "ENDZEIT"           TO TU-FUNKTION
026900     MOVE SD-TIME (C4-CURSOR) TO TU-IN-TIME
027000     COMPUTE TU-IN-COUNT = C4-LOT-SLOTS * 15
027100     CALL "PTMUTL0M" USING TU-LINK-REC
027150
027160     MOVE TU-OUT-TIME TO EK-HHMM
027170     IF  EK-MI NOT = 0 AND EK-MI NOT = 15
027180             AND EK-MI NOT = 30 AND EK-MI NOT = 45
027190         PERFORM Z001-FILEERR
027195         GO TO D200-99
027198     END-IF
027200     MOVE TU-OUT-TIME TO LK-END-TIME
027300
027400     PERFORM E300-FIND-OPTIMAL-SPOT
027450     IF  PRG-ABBRUCH
027460         GO TO D200-99
027470     END-IF
027500     MOVE C4-FOUND-SPOT TO LK-ASSIGNED-SPOT
027600
027700     MOVE ZERO TO LK-RC
027800     .
027900 D200-99.
028000     EXIT.
028100
028200******************************************************************
028300* E100-FIND-CANDIDATE - ab C4-CURSOR+1 den naechsten Slot mit
028400* SD-FREE-SPOTS > 0 suchen
028500******************************************************************
028600 E100-FIND-CANDIDATE SECTION.
028700 E100-00.
028800     ADD 1 TO C4-CURSOR
028900
029000     PERFORM E110-SKIP-EMPTY-SLOT
029100        UNTIL C4-CURSOR > 96
029200           OR SD-FREE-SPOTS (C4-CURSOR) > ZERO
029300     .
029400 E100-99.
029500     EXIT.
029600
029700 E110-SKIP-EMPTY-SLOT SECTION.
029800 E110-00.
029900     ADD 1 TO C4-CURSOR
030000     .
030100 E110-99.
030200     EXIT.
030300
030400******************************************************************
030500* E200-COUNT-LOTWIDE-STREAK - ab C4-CURSOR die ununterbrochene
030600* Folge von Slots mit SD-FREE-SPOTS > 0 zaehlen, gedeckelt auf
030700* 16 Slots (4 Std.)
030800******************************************************************
030900 E200-COUNT-LOTWIDE-STREAK SECTION.
031000 E200-00.
031100     MOVE 1 TO C4-LOT-SLOTS
031200     MOVE C4-CURSOR TO C4-SCAN-SLOT
031300
031400     PERFORM E210-CHECK-NEXT-LOT-SLOT
031500        UNTIL C4-LOT-SLOTS >= K-MAX-WINDOW-SLOTS
031600           OR C4-SCAN-SLOT > 96
031700     .
031800 E200-99.
031900     EXIT.
032000
032100 E210-CHECK-NEXT-LOT-SLOT SECTION.
032200 E210-00.
032300     ADD 1 TO C4-SCAN-SLOT
032400     IF  C4-SCAN-SLOT <= 96
032500             AND SD-FREE-SPOTS (C4-SCAN-SLOT) > ZERO
032600         ADD 1 TO C4-LOT-SLOTS
032700     ELSE
032800         MOVE 97 TO C4-SCAN-SLOT
032900     END-IF
033000     .
033100 E210-99.
033200     EXIT.
033300
033400******************************************************************
033500* E300-FIND-OPTIMAL-SPOT - PARKAVL fuer das aktuelle Fenster
033600* durchsuchen; Exaktpassung verlangt, bei mehreren Kandidaten
033700* gewinnt die niedrigste Platznummer, sonst C4-FOUND-SPOT = 0
033800******************************************************************
033900 E300-FIND-OPTIMAL-SPOT SECTION.
034000 E300-00.
034100     MOVE ZERO TO C4-FOUND-SPOT
034200     COMPUTE C4-WINDOW-END = C4-CURSOR + C4-LOT-SLOTS - 1
034300
034400     PERFORM E310-INIT-WORK-TABLE
034500        VARYING WK-IDX FROM 1 BY 1 UNTIL WK-IDX > 100
034600
034700     OPEN INPUT PARKAVL-OLD
034800     IF  FILE-NOK
034900         PERFORM Z001-FILEERR
035000         GO TO E300-99
035100     END-IF
035200
035300     MOVE "N" TO PA-OLD-EOF-SW
035400     READ PARKAVL-OLD
035500         AT END SET PA-OLD-AT-EOF TO TRUE
035600     END-READ
035700
035800     PERFORM E320-SCAN-ONE-ROW
035900        UNTIL PA-OLD-AT-EOF
036000
036100     CLOSE PARKAVL-OLD
036200
036300     PERFORM E340-CHECK-ONE-SPOT
036400        VARYING WK-IDX FROM 1 BY 1 UNTIL WK-IDX > 100
036500                                      OR C4-FOUND-SPOT > ZERO
036600     .
036700 E300-99.
036800     EXIT.
036900
037000 E310-INIT-WORK-TABLE SECTION.
037100 E310-00.
037200     SET WK-PARKING-SPOT-NUMBER (WK-IDX) TO WK-IDX
037300     MOVE ZERO TO WK-DURATION-HOURS (WK-IDX)
037400     MOVE ZERO TO WK-SLOT-COUNT (WK-IDX)
037500     MOVE "N"  TO SB-FLAG (WK-IDX)
037600     .
037700 E310-99.
037800     EXIT.
037900
038000 E320-SCAN-ONE-ROW SECTION.
038100 E320-00.
038200     IF  PA-AVAILABILITY-DATE = LK-DATE
038250         COMPUTE C4-ROW-SLOT = PA-SLOT-HH * 4 + PA-SLOT-MI / 15 + 1
038260         IF  C4-ROW-SLOT >= C4-CURSOR
038270                 AND C4-ROW-SLOT <= C4-WINDOW-END
038500             COMPUTE C4-SLOT-INDEX = C4-ROW-SLOT - C4-CURSOR + 1
038700             SET WK-IDX TO PA-PARKING-SPOT-NUMBER
038800             PERFORM E330-UPDATE-STREAK
038850         END-IF
038900     END-IF
039000
039100     READ PARKAVL-OLD
039200         AT END SET PA-OLD-AT-EOF TO TRUE
039300     END-READ
039400     .
039500 E320-99.
039600     EXIT.
039700
039800 E330-UPDATE-STREAK SECTION.
039900 E330-00.
040000     IF  SB-FLAG (WK-IDX) = "N"
040100         IF  PA-SPOT-FREE
040200                 AND WK-SLOT-COUNT (WK-IDX) = C4-SLOT-INDEX - 1
040300             ADD 1 TO WK-SLOT-COUNT (WK-IDX)
040400         ELSE
040500             SET SB-FLAG (WK-IDX) TO "Y"
040600         END-IF
040700     END-IF
040800     .
040900 E330-99.
041000     EXIT.
041100
041200 E340-CHECK-ONE-SPOT SECTION.
041300 E340-00.
041400     IF  WK-SLOT-COUNT (WK-IDX) >= C4-LOT-SLOTS
041500         MOVE WK-PARKING-SPOT-NUMBER (WK-IDX) TO C4-FOUND-SPOT
041600     END-IF
041700     .
041800 E340-99.
041900     EXIT.
042000
042100******************************************************************
042200* D300-CLOSE-DAY - Cursor zuruecksetzen
042300******************************************************************
042400 D300-CLOSE-DAY SECTION.
042500 D300-00.
042600     MOVE ZERO TO C4-CURSOR
042700     MOVE ZERO TO LK-RC
042800     .
042900 D300-99.
043000     EXIT.
043100
043200******************************************************************
043300* Z001-FILEERR - Dateifehler protokollieren und Programm als
043400* abgebrochen kennzeichnen
043500******************************************************************
043600 Z001-FILEERR SECTION.
043700 Z001-00.
043800     SET PRG-ABBRUCH TO TRUE
043900     MOVE K-MODUL         TO MODUL-NAME
044000     SET ERROR-KZ-FILE-ERROR TO TRUE
044100     MOVE FILE-STATUS     TO ERR-STAT
044200     MOVE "DATEIFEHLER IN PKVWRK0M - SIEHE FILE-STATUS"
044300                          TO ERROR-TEXT
044400     CALL "PRKLOG0M" USING GEN-ERROR
044500     INITIALIZE GEN-ERROR
044600     MOVE 9999 TO LK-RC
044700     .
044800 Z001-99.
044900     EXIT.
045000******************************************************************
045100* ENDE Source-Programm
045200******************************************************************
