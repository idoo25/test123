000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     PKNWRK0M.
000400 AUTHOR.         R. KLEMM.
000500 INSTALLATION.   SYSTEMS GROUP - PARKING SYSTEMS.
000600 DATE-WRITTEN.   04/10/91.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2003-07-15                                PKN0201*
001200* Letzte Version   :: A.00.08                                   PKN0201*
001300* Kurzbeschreibung :: Sofortbuchung des am laengsten freien      PKN0201*
001400*                     Stellplatzes ab jetzt                      PKN0201*
001500* Auftrag          :: PARKSYS-4 PARKSYS-19 PARKSYS-52            PKN0201*
001600*                     PARKSYS-71 PARKSYS-103 PARKSYS-140         PKN0201*
001700*----------------------------------------------------------------*
001800* Vers. | Datum    | von | Kommentar                             *
001900*-------|----------|-----|---------------------------------------*
002000*A.00.00|1991-04-10| rkl | Neuerstellung - PARKSYS-4              *
002100*A.00.01|1992-01-22| rkl | Tie-break bei gleicher Dauer auf        *
002200*                  |     | hoechste Stellplatznummer umgestellt    *
002300*                  |     | (war zuvor niedrigste) - PARKSYS-19     *
002400*A.00.02|1995-02-20| dwt | Scan-Fenster auf WK-DURATION-TABLE      *
002500*                  |     | (COPY PARKWRK) umgestellt, vorher mit   *
002600*                  |     | eigener lokaler Tabelle - PARKSYS-52    *
002700*A.00.03|1996-09-30| dwt | PO-DURATION-HOURS jetzt mit zwei        *
002800*                  |     | Nachkommastellen mitgefuehrt -          *
002900*                  |     | PARKSYS-61                              *
003000*A.00.04|1997-08-14| dwt | Vier-Stunden-Deckel beim Scan            *
003100*                  |     | eingebaut (Fenstergroesse 16 statt      *
003200*                  |     | ungedeckelt) - PARKSYS-71               *
003300*A.00.05|1999-01-12| jks | PARKSUM-Fortschreibung ergaenzt          *
003400*                  |     | (Alt-/Neubestand, U1nn-Klammerung) -    *
003500*                  |     | PARKSYS-103                             *
003600*A.00.06|2001-03-05| mhn | LK-TODAY-OVERRIDE/LK-NOW-OVERRIDE fuer   *
003700*                  |     | den Testlauf per PARKCARD ergaenzt -     *
003800*                  |     | PARKSYS-140                             *
003900*A.00.07|2003-04-22| dwt | C405-VALIDATE-ORDER eingebaut: weist     *
004000*                  |     | einen Auftrag mit fehlender Teilnehmer- *
004100*                  |     | ID oder einer PTMUTL0M-VALID-Verletzung *
004200*                  |     | jetzt vor dem Posting zurueck (bisher   *
004300*                  |     | wurde VALID von keinem Aufrufer benutzt)*
004400*                  |     | - PARKSYS-172                           *
004420*A.00.08|2003-07-15| rkl | Haus-Standard nachgezogen: B0nn/B1nn     *
004440*                  |     | jetzt ueber PERFORM ... THRU gesteuert,  *
004460*                  |     | C9-MAX-ORDER-ID als eigenstaendiges 77-  *
004480*                  |     | Feld gefuehrt, Raster-Gegenprobe auf die *
004490*                  |     | Abholzeit (ENDZEIT-KONTROLLFELD) vor dem *
004495*                  |     | Schreiben auf PARKORD ergaenzt           *
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900*
005000* Sucht ab der aktuellen Uhrzeit (oder der Testkarten-Ueberschrei-
005100* bung) unter allen 100 Stellplaetzen den, der am laengsten
005200* ununterbrochen frei ist (gedeckelt auf 4 Stunden / 16 Slots),
005300* und bucht ihn sofort fuer den anfragenden Teilnehmer.  Gibt es
005400* mehrere gleich lange Kandidaten, gewinnt die hoechste Platz-
005500* nummer (Haus-Regel, anders als bei PKAWRK0M/PKVWRK0M).
005600*
005700* Die Fortschreibung von PARKAVL und PARKSUM laeuft nach dem
005800* klassischen Alt-/Neubestand-Verfahren: waehrend PARKAVL-OLD
005900* bzw. PARKSUM-OLD satzweise nach PARKAVL-NEW bzw. PARKSUM-NEW
006000* kopiert wird, werden nur die vom neuen Auftrag betroffenen
006100* Saetze unterwegs veraendert.  Die neuen Bestaende werden erst
006200* unter U110-COMMIT-TRANS geschlossen; beim Abbruch vorher
006300* (U120-ROLLBACK-TRANS) bleiben PARKAVL/PARKSUM unveraendert, da
006400* die Umbenennung PARKAVN->PARKAVL bzw. PARKSMN->PARKSUM Sache des
006500* Folgeschritts im Lauf-Job ist, nicht dieses Programms.
006600*
006700******************************************************************
006800
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     SWITCH-15 IS ANZEIGE-VERSION
007300         ON STATUS IS SHOW-VERSION
007400     CLASS ALPHNUM IS "0123456789"
007500                      "abcdefghijklmnopqrstuvwxyz"
007600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007700                      " .,;-_!$%&/=*+".
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT PARKAVL-OLD  ASSIGN TO "PARKAVL"
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS FILE-STATUS.
008400     SELECT PARKAVL-NEW  ASSIGN TO "PARKAVN"
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS FILE-STATUS.
008700     SELECT PARKSUM-OLD  ASSIGN TO "PARKSUM"
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS  IS FILE-STATUS.
009000     SELECT PARKSUM-NEW  ASSIGN TO "PARKSMN"
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS  IS FILE-STATUS.
009300     SELECT PARKORD-OLD  ASSIGN TO "PARKORD"
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS  IS FILE-STATUS.
009600     SELECT PARKORD-LOG  ASSIGN TO "PARKORD"
009700            ORGANIZATION IS LINE SEQUENTIAL
009800            FILE STATUS  IS FILE-STATUS.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  PARKAVL-OLD.
010300     COPY PARKAVL OF "=PARKLIB".
010400
010500 FD  PARKAVL-NEW.
010600     COPY PARKAVL OF "=PARKLIB" REPLACING ==PA-== BY ==PN-==.
010700
010800 FD  PARKSUM-OLD.
010900     COPY PARKSUM OF "=PARKLIB".
011000
011100 FD  PARKSUM-NEW.
011200     COPY PARKSUM OF "=PARKLIB" REPLACING ==PS-== BY ==PT-==.
011300
011400 FD  PARKORD-OLD.
011500     COPY PARKORD OF "=PARKLIB".
011600
011700 FD  PARKORD-LOG.
011800     COPY PARKORD OF "=PARKLIB" REPLACING ==PO-== BY ==PW-==.
011900
012000 WORKING-STORAGE SECTION.
012100*--------------------------------------------------------------------*
012200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
012300*--------------------------------------------------------------------*
012400 01          COMP-FELDER.
012500     05      C4-NOW-SLOT         PIC S9(04) COMP.
012600     05      C4-ROW-SLOT         PIC S9(04) COMP.
012700     05      C4-SLOT-INDEX       PIC S9(04) COMP.
012800     05      C4-WINDOW-END       PIC S9(04) COMP.
012900     05      C4-BEST-SPOT        PIC S9(04) COMP VALUE ZERO.
013000     05      C4-BEST-SLOTS       PIC S9(04) COMP VALUE ZERO.
013100     05      C4-FIRST-BOOK-SLOT  PIC S9(04) COMP.
013200     05      C4-LAST-BOOK-SLOT   PIC S9(04) COMP.
013250     05      FILLER              PIC X(01).
013300*--------------------------------------------------------------------*
013320* Laufender Hoechststand PARKORD-ORDER-ID, einmal je Aufruf in
013340* C410-NEXT-ORDER-ID ermittelt - eigenstaendiges 77-Feld, nicht in
013360* COMP-FELDER mitgefuehrt
013380*--------------------------------------------------------------------*
013400 77          C9-MAX-ORDER-ID     PIC S9(09) COMP VALUE ZERO.
013500
013600*--------------------------------------------------------------------*
013700* Display-Felder: Praefix D
013800*--------------------------------------------------------------------*
013900 01          DISPLAY-FELDER.
014000     05      D-NUM4              PIC -9(04).
014100     05      D-NUM9              PIC  9(09).
014200     05      FILLER               PIC X(01).
014300
014400*--------------------------------------------------------------------*
014500* Felder mit konstantem Inhalt: Praefix K
014600*--------------------------------------------------------------------*
014700 01          KONSTANTE-FELDER.
014800     05      K-MODUL             PIC X(08)   VALUE "PKNWRK0M".
014900     05      K-FULL-SLOTS        PIC 9(02) COMP VALUE 96.
015000     05      K-MAX-WINDOW-SLOTS  PIC 9(02) COMP VALUE 16.
015100     05      FILLER              PIC X(01).
015200
015300*----------------------------------------------------------------*
015400* Conditional-Felder
015500*----------------------------------------------------------------*
015600 01          SCHALTER.
015700     05      FILE-STATUS         PIC X(02).
015800          88 FILE-OK                         VALUE "00".
015900          88 FILE-NOK                        VALUE "01" THRU "99".
016000          88 FILE-EOF                        VALUE "10".
016100     05      REC-STAT REDEFINES  FILE-STATUS.
016200          10 FILLER                 PIC X.
016300          10 REC-STAT-2             PIC X.
016400             88 FILE-AT-END               VALUE "0".
016500
016600     05      PA-OLD-EOF-SW        PIC X(01) VALUE "N".
016700          88 PA-OLD-AT-EOF                  VALUE "Y".
016800     05      PS-OLD-EOF-SW        PIC X(01) VALUE "N".
016900          88 PS-OLD-AT-EOF                  VALUE "Y".
017000     05      PO-OLD-EOF-SW        PIC X(01) VALUE "N".
017100          88 PO-OLD-AT-EOF                  VALUE "Y".
017200
017300     05      PRG-STATUS           PIC 9.
017400          88 PRG-OK                          VALUE ZERO.
017500          88 PRG-NOK                         VALUE 1.
017600          88 PRG-ABBRUCH                     VALUE 2.
017700
017800     05      SPOT-BROKEN-TAB.
017900          10 SB-FLAG OCCURS 100 TIMES
018000                     INDEXED BY SB-IDX
018100                                 PIC X(01).
018200
018300*--------------------------------------------------------------------*
018400* Scan-Arbeitstabelle (COPY PARKWRK) und Hilfszeit/-datumsfelder
018500*--------------------------------------------------------------------*
018600     COPY PARKWRK OF "=PARKLIB".
018700
018800 01          ZEIT-ARBEITSFELD.
018900     05      ZA-HHMM              PIC 9(04).
019000     05      ZA-HHMM-X REDEFINES ZA-HHMM.
019100         10  ZA-HH                PIC 9(02).
019200         10  ZA-MI                PIC 9(02).
019300     05      WK-TODAY             PIC 9(08).
019400     05      WK-NOW-TIME          PIC 9(04).
019500     05      FILLER               PIC X(01).
019520
019540*--------------------------------------------------------------------*
019550* Raster-Kontrollfeld fuer die Abhol-Uhrzeit, bevor sie auf PARKORD
019560* geschrieben wird (C420-WRITE-ORDER) - Gegenprobe, dass die von
019570* PKNWRK0M selbst ermittelte Abholzeit weiterhin auf ein 15-Minuten-
019580* Raster faellt
019590*--------------------------------------------------------------------*
019600 01          ENDZEIT-KONTROLLFELD.
019620     05      EK-HHMM              PIC 9(04).
019640     05      EK-HHMM-X REDEFINES EK-HHMM.
019660         10  EK-HH                PIC 9(02).
019680         10  EK-MI                PIC 9(02).
019700     05      FILLER               PIC X(01).
019750
019800     COPY PARKERR OF "=PARKLIB".
019850
019900*--------------------------------------------------------------------*
020000* Eigener LINK-REC-Bereich fuer den Aufruf von PTMUTL0M; umbenannt
020100* per REPLACING, damit er nicht mit dem LINKAGE-LINK-REC dieses
020200* Programms kollidiert (beide Copy-Module heissen sonst LINK-REC)
020300*--------------------------------------------------------------------*
020400     COPY PTMLINK OF "=PARKLIB"
020500         REPLACING ==LINK-REC== BY ==TU-LINK-REC==,
020600                   ==LK-==     BY ==TU-==.
020700
020800 LINKAGE SECTION.
020900     COPY PKNLINK OF "=PARKLIB".
021000
021100 PROCEDURE DIVISION USING LINK-REC.
021200******************************************************************
021300* Steuerungs-Section
021400******************************************************************
021500 A100-STEUERUNG SECTION.
021600 A100-00.
021700     IF  SHOW-VERSION
021800         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
021900         EXIT PROGRAM
022000     END-IF
022100
022200     SET PRG-OK TO TRUE
022300     MOVE ZERO TO LK-RC
022400
022500     PERFORM B000-00 THRU B000-99
022600     IF  PRG-OK
022700         PERFORM B100-00 THRU B100-99
022800     END-IF
022900     PERFORM B090-00 THRU B090-99
023000
023100     EXIT PROGRAM
023200     .
023300 A100-99.
023400     EXIT.
023500
023600******************************************************************
023700* B000-VORLAUF - Schritt 1: jetzige Uhrzeit ermitteln, Bestaende
023800* oeffnen
023900******************************************************************
024000 B000-VORLAUF SECTION.
024100 B000-00.
024200     IF  LK-TODAY-OVERRIDE NOT = ZERO
024300         MOVE LK-TODAY-OVERRIDE TO WK-TODAY
024400     ELSE
024500         MOVE "GETNOW" TO TU-FUNKTION
024600         CALL "PTMUTL0M" USING TU-LINK-REC
024700         MOVE TU-OUT-DATE TO WK-TODAY
024800     END-IF
024900
025000     IF  LK-NOW-OVERRIDE NOT = ZERO
025100         MOVE LK-NOW-OVERRIDE TO WK-NOW-TIME
025200     ELSE
025300         IF  LK-TODAY-OVERRIDE = ZERO
025400             MOVE TU-OUT-TIME TO WK-NOW-TIME
025500         ELSE
025600             MOVE "GETNOW" TO TU-FUNKTION
025700             CALL "PTMUTL0M" USING TU-LINK-REC
025800             MOVE TU-OUT-TIME TO WK-NOW-TIME
025900         END-IF
026000     END-IF
026100
026200     MOVE WK-NOW-TIME TO ZA-HHMM
026300     COMPUTE C4-NOW-SLOT = (ZA-HH * 60 + ZA-MI) / 15
026400     COMPUTE C4-WINDOW-END = C4-NOW-SLOT + K-MAX-WINDOW-SLOTS - 1
026500     IF  C4-WINDOW-END > K-FULL-SLOTS - 1
026600         MOVE K-FULL-SLOTS TO C4-WINDOW-END
026700     END-IF
026800
026900     OPEN INPUT PARKAVL-OLD
027000     IF  FILE-NOK
027100         PERFORM Z001-FILEERR
027200         GO TO B000-99
027300     END-IF
027400
027500     OPEN INPUT PARKSUM-OLD
027600     IF  FILE-NOK
027700         PERFORM Z001-FILEERR
027800         GO TO B000-99
027900     END-IF
028000
028100     OPEN INPUT PARKORD-OLD
028200     IF  FILE-NOK
028300         PERFORM Z001-FILEERR
028400     END-IF
028500     .
028600 B000-99.
028700     EXIT.
028800
028900******************************************************************
029000* B100-VERARBEITUNG - Schritte 2 bis 5
029100******************************************************************
029200 B100-VERARBEITUNG SECTION.
029300 B100-00.
029400     PERFORM C200-SCAN-SPOTS
029500     PERFORM C300-SELECT-SPOT
029600
029700     IF  C4-BEST-SPOT = ZERO
029800         MOVE 4 TO LK-RC
029900     ELSE
030000         PERFORM U100-BEGIN-TRANS
030100         PERFORM C400-POST-ORDER
030200         IF  PRG-OK
030300             PERFORM U110-COMMIT-TRANS
030400         ELSE
030500             PERFORM U120-ROLLBACK-TRANS
030600         END-IF
030700     END-IF
030800
030900     PERFORM C500-BUILD-SUMMARY-OUTPUT
031000     .
031100 B100-99.
031200     EXIT.
031300
031400******************************************************************
031500* C200-SCAN-SPOTS - Schritt 2: PARKAVL-OLD einmal durchlesen
031600* (sortiert nach Datum/Slot/Platz) und fuer jeden Platz die
031700* ununterbrochene Frei-Strecke ab Jetzt-Slot in WK-DURATION-TABLE
031800* mitfuehren, gedeckelt auf 16 Slots (4 Std.)
031900******************************************************************
032000 C200-SCAN-SPOTS SECTION.
032100 C200-00.
032200     PERFORM C210-INIT-WORK-TABLE
032300        VARYING WK-IDX FROM 1 BY 1 UNTIL WK-IDX > 100
032400
032500     MOVE "N" TO PA-OLD-EOF-SW
032600     READ PARKAVL-OLD
032700         AT END SET PA-OLD-AT-EOF TO TRUE
032800     END-READ
032900
033000     PERFORM C220-SCAN-ONE-ROW
033100        UNTIL PA-OLD-AT-EOF
033200
033300     CLOSE PARKAVL-OLD
033400     .
033500 C200-99.
033600     EXIT.
033700
033800 C210-INIT-WORK-TABLE SECTION.
033900 C210-00.
034000     SET WK-PARKING-SPOT-NUMBER (WK-IDX) TO WK-IDX
034100     MOVE ZERO               TO WK-DURATION-HOURS (WK-IDX)
034200     MOVE WK-NOW-TIME         TO WK-AVAILABLE-FROM (WK-IDX)
034300     MOVE WK-NOW-TIME         TO WK-FREE-UNTIL (WK-IDX)
034400     MOVE ZERO               TO WK-SLOT-COUNT (WK-IDX)
034500     MOVE "N"                TO SB-FLAG (WK-IDX)
034600     .
034700 C210-99.
034800     EXIT.
034900
035000 C220-SCAN-ONE-ROW SECTION.
035100 C220-00.
035200     IF  PA-AVAILABILITY-DATE = WK-TODAY
035300         COMPUTE C4-ROW-SLOT = PA-SLOT-HH * 4 + PA-SLOT-MI / 15
035400         IF  C4-ROW-SLOT >= C4-NOW-SLOT
035500                 AND C4-ROW-SLOT <= C4-WINDOW-END
035600             COMPUTE C4-SLOT-INDEX = C4-ROW-SLOT - C4-NOW-SLOT + 1
035700             SET WK-IDX TO PA-PARKING-SPOT-NUMBER
035800             PERFORM C230-UPDATE-STREAK
035900         END-IF
036000     END-IF
036100
036200     READ PARKAVL-OLD
036300         AT END SET PA-OLD-AT-EOF TO TRUE
036400     END-READ
036500     .
036600 C220-99.
036700     EXIT.
036800
036900 C230-UPDATE-STREAK SECTION.
037000 C230-00.
037100     IF  SB-FLAG (WK-IDX) = "N"
037200         IF  PA-SPOT-FREE
037300                 AND WK-SLOT-COUNT (WK-IDX) = C4-SLOT-INDEX - 1
037400             ADD 1 TO WK-SLOT-COUNT (WK-IDX)
037500             MOVE PA-TIME-SLOT TO WK-FREE-UNTIL (WK-IDX)
037600             MOVE "ENDZEIT" TO TU-FUNKTION
037700             MOVE PA-TIME-SLOT TO TU-IN-TIME
037800             MOVE 15 TO TU-IN-COUNT
037900             CALL "PTMUTL0M" USING TU-LINK-REC
038000             MOVE TU-OUT-TIME
038100                                  TO WK-FREE-UNTIL (WK-IDX)
038200         ELSE
038300             SET SB-FLAG (WK-IDX) TO "Y"
038400         END-IF
038500     END-IF
038600     .
038700 C230-99.
038800     EXIT.
038900
039000******************************************************************
039100* C300-SELECT-SPOT - Schritt 3: laengste Frei-Strecke suchen;
039200* bei Gleichstand gewinnt die hoechste Platznummer
039300******************************************************************
039400 C300-SELECT-SPOT SECTION.
039500 C300-00.
039600     MOVE ZERO TO C4-BEST-SPOT C4-BEST-SLOTS
039700
039800     PERFORM C310-CHECK-ONE-SPOT
039900        VARYING WK-IDX FROM 1 BY 1 UNTIL WK-IDX > 100
040000     .
040100 C300-99.
040200     EXIT.
040300
040400 C310-CHECK-ONE-SPOT SECTION.
040500 C310-00.
040600     IF  WK-SLOT-COUNT (WK-IDX) > ZERO
040700             AND WK-SLOT-COUNT (WK-IDX) >= C4-BEST-SLOTS
040800         MOVE WK-SLOT-COUNT (WK-IDX)           TO C4-BEST-SLOTS
040900         MOVE WK-PARKING-SPOT-NUMBER (WK-IDX)  TO C4-BEST-SPOT
041000     END-IF
041100     .
041200 C310-99.
041300     EXIT.
041400
041500******************************************************************
041600* C400-POST-ORDER - Schritt 4: Auftrag anlegen und Bestaende
041700* fortschreiben (alles oder nichts, siehe U1nn-Paragraphen)
041800******************************************************************
041900 C400-POST-ORDER SECTION.
042000 C400-00.
042100     SET WK-IDX TO C4-BEST-SPOT
042200     COMPUTE WK-DURATION-HOURS (WK-IDX) = C4-BEST-SLOTS * 0.25
042300
042400     MOVE C4-NOW-SLOT     TO C4-FIRST-BOOK-SLOT
042500     COMPUTE C4-LAST-BOOK-SLOT = C4-NOW-SLOT + C4-BEST-SLOTS - 1
042600
042700     PERFORM C405-VALIDATE-ORDER
042800     IF  PRG-OK
042900         PERFORM C410-NEXT-ORDER-ID
043000         PERFORM C420-WRITE-ORDER
043100     END-IF
043200     IF  PRG-OK
043300         PERFORM C430-REWRITE-AVAIL-MASTER
043400     END-IF
043500     IF  PRG-OK
043600         PERFORM C440-REWRITE-SUMMARY-MASTER
043700     END-IF
043800     .
043900 C400-99.
044000     EXIT.
044100
044200******************************************************************
044300* C405-VALIDATE-ORDER - Teilnehmer-ID und Haus-Regeln pruefen,
044400* bevor ueberhaupt ein Auftrag angelegt wird: Teilnehmer-ID darf
044500* nicht blank sein, und das gewaehlte Zeitfenster muss die
044600* PTMUTL0M-Funktion VALID bestehen (Raster, Start<Ende, Datum
044700* vorhanden, Dauer > 0 und <= 4 Std.) - PARKSYS-172
044800******************************************************************
044900 C405-VALIDATE-ORDER SECTION.
045000 C405-00.
045100     IF  LK-SUBSCRIBER-ID = SPACES
045200         MOVE 6 TO TU-RC
045300         PERFORM Z002-VALIDERR
045400         GO TO C405-99
045500     END-IF
045600
045700     MOVE "VALID"                TO TU-FUNKTION
045800     MOVE WK-TODAY                TO TU-IN-DATE
045900     MOVE WK-NOW-TIME             TO TU-IN-TIME
046000     MOVE WK-FREE-UNTIL (WK-IDX)  TO TU-IN-TIME-2
046100     CALL "PTMUTL0M" USING TU-LINK-REC
046200     IF  TU-RC NOT = ZERO
046300         PERFORM Z002-VALIDERR
046400     END-IF
046500     .
046600 C405-99.
046700     EXIT.
046800
046900******************************************************************
047000* C410-NEXT-ORDER-ID - PARKORD-OLD einmal durchlesen und die
047100* hoechste vorhandene PO-ORDER-ID ermitteln
047200******************************************************************
047300 C410-NEXT-ORDER-ID SECTION.
047400 C410-00.
047500     MOVE "N" TO PO-OLD-EOF-SW
047600     MOVE ZERO TO C9-MAX-ORDER-ID
047700
047800     READ PARKORD-OLD
047900         AT END SET PO-OLD-AT-EOF TO TRUE
048000     END-READ
048100
048200     PERFORM C415-TEST-ONE-ORDER
048300        UNTIL PO-OLD-AT-EOF
048400
048500     CLOSE PARKORD-OLD
048600     COMPUTE C9-MAX-ORDER-ID = C9-MAX-ORDER-ID + 1
048700     .
048800 C410-99.
048900     EXIT.
049000
049100 C415-TEST-ONE-ORDER SECTION.
049200 C415-00.
049300     IF  PO-ORDER-ID > C9-MAX-ORDER-ID
049400         MOVE PO-ORDER-ID TO C9-MAX-ORDER-ID
049500     END-IF
049600
049700     READ PARKORD-OLD
049800         AT END SET PO-OLD-AT-EOF TO TRUE
049900     END-READ
050000     .
050100 C415-99.
050200     EXIT.
050300
050400******************************************************************
050500* C420-WRITE-ORDER - neuen Auftrag ans PARKORD-Protokoll anhaengen
050600******************************************************************
050700 C420-WRITE-ORDER SECTION.
050800 C420-00.
050900     OPEN EXTEND PARKORD-LOG
051000     IF  FILE-NOK
051100         PERFORM Z001-FILEERR
051200         GO TO C420-99
051300     END-IF
051400
051500     MOVE C9-MAX-ORDER-ID        TO PW-ORDER-ID
051600     MOVE C4-BEST-SPOT           TO PW-PARKING-SPOT-NUMBER
051700     MOVE LK-SUBSCRIBER-ID       TO PW-SUBSCRIBER-ID
051800     MOVE WK-TODAY               TO PW-DATE-OF-PARKING
051900     MOVE WK-TODAY               TO PW-DATE-PLACING-ORDER
052000     MOVE WK-NOW-TIME            TO PW-TIME-OF-CAR-DEPOSIT
052010
052020     MOVE WK-FREE-UNTIL (WK-IDX) TO EK-HHMM
052030     IF  EK-MI NOT = 0 AND EK-MI NOT = 15
052040             AND EK-MI NOT = 30 AND EK-MI NOT = 45
052050         PERFORM Z001-FILEERR
052060         GO TO C420-99
052070     END-IF
052080
052100     MOVE WK-FREE-UNTIL (WK-IDX) TO PW-TIME-OF-RETRIEVAL
052200     MOVE WK-DURATION-HOURS (WK-IDX) TO PW-DURATION-HOURS
052300     MOVE SPACES                 TO FILLER IN PW-PARKING-ORDER-REC
052400
052500     WRITE PW-PARKING-ORDER-REC
052600     IF  FILE-NOK
052700         PERFORM Z001-FILEERR
052800     END-IF
052900
053000     CLOSE PARKORD-LOG
053100
053200     MOVE C9-MAX-ORDER-ID        TO LK-ORDER-ID
053300     MOVE C4-BEST-SPOT           TO LK-ASSIGNED-SPOT
053400     MOVE WK-DURATION-HOURS (WK-IDX) TO LK-DURATION-HOURS
053500     MOVE WK-NOW-TIME            TO LK-DEPOSIT-TIME
053600     MOVE WK-FREE-UNTIL (WK-IDX) TO LK-RETRIEVAL-TIME
053700     .
053800 C420-99.
053900     EXIT.
054000
054100******************************************************************
054200* C430-REWRITE-AVAIL-MASTER - PARKAVL-OLD satzweise nach
054300* PARKAVL-NEW kopieren; die vom neuen Auftrag betroffenen Slots
054400* des gewaehlten Platzes werden dabei auf belegt umgestellt
054500******************************************************************
054600 C430-REWRITE-AVAIL-MASTER SECTION.
054700 C430-00.
054800     OPEN INPUT  PARKAVL-OLD
054900     OPEN OUTPUT PARKAVL-NEW
055000     IF  FILE-NOK
055100         PERFORM Z001-FILEERR
055200         GO TO C430-99
055300     END-IF
055400
055500     MOVE "N" TO PA-OLD-EOF-SW
055600     READ PARKAVL-OLD
055700         AT END SET PA-OLD-AT-EOF TO TRUE
055800     END-READ
055900
056000     PERFORM C435-COPY-ONE-AVAIL-ROW
056100        UNTIL PA-OLD-AT-EOF
056200
056300     CLOSE PARKAVL-OLD
056400     CLOSE PARKAVL-NEW
056500     .
056600 C430-99.
056700     EXIT.
056800
056900 C435-COPY-ONE-AVAIL-ROW SECTION.
057000 C435-00.
057100     MOVE CORRESPONDING PA-SPOT-AVAILABILITY-REC
057200                   TO   PN-SPOT-AVAILABILITY-REC
057300
057400     COMPUTE C4-ROW-SLOT = PA-SLOT-HH * 4 + PA-SLOT-MI / 15
057500     IF  PA-AVAILABILITY-DATE = WK-TODAY
057600             AND PA-PARKING-SPOT-NUMBER = C4-BEST-SPOT
057700             AND C4-ROW-SLOT >= C4-FIRST-BOOK-SLOT
057800             AND C4-ROW-SLOT <= C4-LAST-BOOK-SLOT
057900         SET PN-SPOT-TAKEN TO TRUE
058000         MOVE LK-SUBSCRIBER-ID TO PN-RESERVED-BY
058100     END-IF
058200
058300     WRITE PN-SPOT-AVAILABILITY-REC
058400     IF  FILE-NOK
058500         PERFORM Z001-FILEERR
058600     END-IF
058700
058800     READ PARKAVL-OLD
058900         AT END SET PA-OLD-AT-EOF TO TRUE
059000     END-READ
059100     .
059200 C435-99.
059300     EXIT.
059400
059500******************************************************************
059600* C440-REWRITE-SUMMARY-MASTER - PARKSUM-OLD satzweise nach
059700* PARKSUM-NEW kopieren; jede betroffene Slot-Zeile wird um einen
059800* belegten Platz fortgeschrieben (FREE-SPOTS-1, OCCUPIED-SPOTS+1)
059900******************************************************************
060000 C440-REWRITE-SUMMARY-MASTER SECTION.
060100 C440-00.
060200     OPEN INPUT  PARKSUM-OLD
060300     OPEN OUTPUT PARKSUM-NEW
060400     IF  FILE-NOK
060500         PERFORM Z001-FILEERR
060600         GO TO C440-99
060700     END-IF
060800
060900     MOVE "N" TO PS-OLD-EOF-SW
061000     READ PARKSUM-OLD
061100         AT END SET PS-OLD-AT-EOF TO TRUE
061200     END-READ
061300
061400     PERFORM C445-COPY-ONE-SUMMARY-ROW
061500        UNTIL PS-OLD-AT-EOF
061600
061700     CLOSE PARKSUM-OLD
061800     CLOSE PARKSUM-NEW
061900     .
062000 C440-99.
062100     EXIT.
062200
062300 C445-COPY-ONE-SUMMARY-ROW SECTION.
062400 C445-00.
062500     MOVE CORRESPONDING PS-AVAILABILITY-SUMMARY-REC
062600                   TO   PT-AVAILABILITY-SUMMARY-REC
062700
062800     COMPUTE C4-ROW-SLOT = PS-ASOF-HH * 4 + PS-ASOF-MI / 15
062900     IF  PS-AVAILABILITY-DATE = WK-TODAY
063000             AND C4-ROW-SLOT >= C4-FIRST-BOOK-SLOT
063100             AND C4-ROW-SLOT <= C4-LAST-BOOK-SLOT
063200         SUBTRACT 1 FROM PT-FREE-SPOTS
063300         ADD      1 TO   PT-OCCUPIED-SPOTS
063400         PERFORM C450-RECALC-RATES
063500     END-IF
063600
063700     WRITE PT-AVAILABILITY-SUMMARY-REC
063800     IF  FILE-NOK
063900         PERFORM Z001-FILEERR
064000     END-IF
064100
064200     READ PARKSUM-OLD
064300         AT END SET PS-OLD-AT-EOF TO TRUE
064400     END-READ
064500     .
064600 C445-99.
064700     EXIT.
064800
064900******************************************************************
065000* C450-RECALC-RATES - Belegungs-/Verfuegbarkeitsquote und
065100* Statuskennung fuer eine fortgeschriebene PARKSUM-NEW-Zeile
065200******************************************************************
065300 C450-RECALC-RATES SECTION.
065400 C450-00.
065500     IF  PT-TOTAL-SPOTS > ZERO
065600         COMPUTE PT-OCCUPANCY-RATE ROUNDED =
065700             PT-OCCUPIED-SPOTS * 100 / PT-TOTAL-SPOTS
065800         COMPUTE PT-AVAILABILITY-RATE ROUNDED =
065900             PT-FREE-SPOTS * 100 / PT-TOTAL-SPOTS
066000     END-IF
066100
066200     EVALUATE TRUE
066300         WHEN PT-FREE-SPOTS = ZERO
066400             SET PT-LOT-FULL TO TRUE
066500         WHEN PT-AVAILABILITY-RATE < 10.0
066600             SET PT-LOT-NEARLY-FULL TO TRUE
066700         WHEN PT-OCCUPANCY-RATE < 10.0
066800             SET PT-LOT-NEARLY-EMPTY TO TRUE
066900         WHEN OTHER
067000             SET PT-LOT-SPOTS-AVAILABLE TO TRUE
067100     END-EVALUATE
067200     .
067300 C450-99.
067400     EXIT.
067500
067600******************************************************************
067700* C500-BUILD-SUMMARY-OUTPUT - Schritt 5: aktuelle Belegungs-
067800* quote fuer Jetzt-Slot im LK-SUM-Bereich zurueckgeben
067900******************************************************************
068000 C500-BUILD-SUMMARY-OUTPUT SECTION.
068100 C500-00.
068200     MOVE 100 TO LK-SUM-TOTAL
068300     MOVE ZERO TO LK-SUM-FREE LK-SUM-OCCUPIED
068400     MOVE WK-NOW-TIME TO LK-SUM-AS-OF
068500
068600     PERFORM C510-TALLY-ONE-SPOT
068700        VARYING WK-IDX FROM 1 BY 1 UNTIL WK-IDX > 100
068800
068900     IF  LK-SUM-TOTAL > ZERO
069000         COMPUTE LK-SUM-OCC-RATE ROUNDED =
069100             LK-SUM-OCCUPIED * 100 / LK-SUM-TOTAL
069200         COMPUTE LK-SUM-AVAIL-RATE ROUNDED =
069300             LK-SUM-FREE * 100 / LK-SUM-TOTAL
069400     END-IF
069500
069600     EVALUATE TRUE
069700         WHEN LK-SUM-FREE = ZERO
069800             SET LK-SUM-LOT-FULL TO TRUE
069900         WHEN LK-SUM-AVAIL-RATE < 10.0
070000             SET LK-SUM-LOT-NEARLY-FULL TO TRUE
070100         WHEN LK-SUM-OCC-RATE < 10.0
070200             SET LK-SUM-LOT-NEARLY-EMPTY TO TRUE
070300         WHEN OTHER
070400             SET LK-SUM-LOT-SPOTS-AVAILABLE TO TRUE
070500     END-EVALUATE
070600     .
070700 C500-99.
070800     EXIT.
070900
071000******************************************************************
071100* C510-TALLY-ONE-SPOT - ein Platz ist jetzt belegt, wenn er nicht
071200* in die eben gebuchte Frei-Strecke (C4-BEST-SPOT) faellt oder er
071300* bereits vor dem Scan belegt war (WK-SLOT-COUNT = ZERO und
071400* nicht der eben gebuchte Platz)
071500******************************************************************
071600 C510-TALLY-ONE-SPOT SECTION.
071700 C510-00.
071800     IF  WK-PARKING-SPOT-NUMBER (WK-IDX) = C4-BEST-SPOT
071900         ADD 1 TO LK-SUM-OCCUPIED
072000     ELSE
072100         IF  WK-SLOT-COUNT (WK-IDX) > ZERO
072200             ADD 1 TO LK-SUM-FREE
072300         ELSE
072400             ADD 1 TO LK-SUM-OCCUPIED
072500         END-IF
072600     END-IF
072700     .
072800 C510-99.
072900     EXIT.
073000
073100******************************************************************
073200* U1nn - Klammerung der Alles-oder-Nichts-Buchung.  Es gibt keine
073300* echte DB-Transaktion unter Line-Sequential; "Commit" heisst
073400* hier, dass PARKAVN/PARKSMN vollstaendig und fehlerfrei
073500* geschrieben wurden - die Umbenennung auf PARKAVL/PARKSUM
073600* erfolgt im Folgeschritt des Lauf-Jobs, nicht hier.
073700******************************************************************
073800 U100-BEGIN-TRANS SECTION.
073900 U100-00.
074000     SET PRG-OK TO TRUE
074100     .
074200 U100-99.
074300     EXIT.
074400
074500 U110-COMMIT-TRANS SECTION.
074600 U110-00.
074700     CONTINUE
074800     .
074900 U110-99.
075000     EXIT.
075100
075200 U120-ROLLBACK-TRANS SECTION.
075300 U120-00.
075400     MOVE 9999 TO LK-RC
075500     MOVE "PARK-NOW POSTING ABGEBROCHEN - PARKAVL/PARKSUM UNVERAENDERT"
075600                  TO ERROR-TEXT
075700     MOVE K-MODUL TO MODUL-NAME
075800     SET ERROR-KZ-FILE-ERROR TO TRUE
075900     MOVE ZERO TO ERR-STAT
076000     CALL "PRKLOG0M" USING GEN-ERROR
076100     INITIALIZE GEN-ERROR
076200     .
076300 U120-99.
076400     EXIT.
076500
076600******************************************************************
076700* B090-ENDE - Restbestaende schliessen
076800******************************************************************
076900 B090-ENDE SECTION.
077000 B090-00.
077100     CONTINUE
077200     .
077300 B090-99.
077400     EXIT.
077500
077600******************************************************************
077700* Z001-FILEERR - Dateifehler protokollieren und Programm als
077800* abgebrochen kennzeichnen
077900******************************************************************
078000 Z001-FILEERR SECTION.
078100 Z001-00.
078200     SET PRG-ABBRUCH TO TRUE
078300     MOVE K-MODUL         TO MODUL-NAME
078400     SET ERROR-KZ-FILE-ERROR TO TRUE
078500     MOVE FILE-STATUS     TO ERR-STAT
078600     MOVE "DATEIFEHLER IN PKNWRK0M - SIEHE FILE-STATUS"
078700                          TO ERROR-TEXT
078800     CALL "PRKLOG0M" USING GEN-ERROR
078900     INITIALIZE GEN-ERROR
079000     MOVE 9999 TO LK-RC
079100     .
079200 Z001-99.
079300     EXIT.
079400
079500******************************************************************
079600* Z002-VALIDERR - Auftrag wegen fehlender Teilnehmer-ID oder
079700* VALID-Verletzung zurueckweisen und Programm als abgebrochen
079800* kennzeichnen - PARKSYS-172
079900******************************************************************
080000 Z002-VALIDERR SECTION.
080100 Z002-00.
080200     SET PRG-ABBRUCH TO TRUE
080300     MOVE K-MODUL            TO MODUL-NAME
080400     SET ERROR-KZ-PROGRAM-ERROR TO TRUE
080500     MOVE TU-RC               TO ERR-STAT
080600     MOVE "AUFTRAG ABGEWIESEN - TEILNEHMER-ID ODER VALID-PRUEFUNG"
080700                              TO ERROR-TEXT
080800     CALL "PRKLOG0M" USING GEN-ERROR
080900     INITIALIZE GEN-ERROR
081000     MOVE 9999 TO LK-RC
081100     .
081200 Z002-99.
081300     EXIT.
081400******************************************************************
081500* ENDE Source-Programm
081600******************************************************************
