000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     PRKLOG0M.
000400 AUTHOR.         R. KLEMM.
000500 INSTALLATION.   SYSTEMS GROUP - PARKING SYSTEMS.
000600 DATE-WRITTEN.   04/08/91.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2003-07-15                                PRK0101*
001200* Letzte Version   :: A.00.04                                   PRK0101*
001300* Kurzbeschreibung :: Gemeinsame Fehlerprotokollierung fuer     PRK0101*
001400*                     alle PARKSYS-Programme                    PRK0101*
001500* Auftrag          :: PARKSYS-3 PARKSYS-75 PARKSYS-109 PARKSYS-161*
001600*----------------------------------------------------------------*
001700* Vers. | Datum    | von | Kommentar                             *
001800*-------|----------|-----|---------------------------------------*
001900*A.00.00|1991-04-08| rkl | Neuerstellung - PARKSYS-3              *
002000*A.00.01|1994-12-06| dwt | TSNR-Zaehler ergaenzt, damit jede      *
002100*                  |     | Fehlermeldung eine eigene laufende     *
002200*                  |     | Nummer bekommt - PARKSYS-75            *
002300*A.00.02|1999-04-12| jks | Jahrtausendwechsel: Zeitstempel der    *
002400*                  |     | Logzeile auf 4-stelliges Jahr          *
002500*                  |     | umgestellt - PARKSYS-109               *
002550*A.00.03|2002-11-19| rkl | FUNCTION CURRENT-DATE entfernt, da auf *
002560*                  |     | diesem Haus-Compiler nicht ueberall    *
002570*                  |     | verfuegbar; Zeitstempel jetzt per      *
002580*                  |     | ACCEPT FROM DATE/TIME - PARKSYS-161    *
002590*A.00.04|2003-07-15| rkl | Haus-Standard nachgezogen: B100 jetzt   *
002592*                  |     | ueber PERFORM ... THRU gesteuert,       *
002594*                  |     | C9-ERR-COUNT als eigenstaendiges 77-    *
002596*                  |     | Feld gefuehrt, Gegenprobe auf fehlenden *
002598*                  |     | MODUL-NAME in GEN-ERROR ergaenzt        *
002600*----------------------------------------------------------------*
002700*
002800* Programmbeschreibung
002900* --------------------
003000*
003100* Ersetzt den bisherigen externen Protokollaufruf: statt einen
003200* Fehlersatz an ein fremdes Protokollsystem zu uebergeben,
003300* schreibt dieses Modul die Fehlerzeile direkt auf SYSLOG und
003400* zaehlt laufend, wie viele Fehler seit Programmstart
003500* protokolliert wurden (C9-ERR-COUNT).  Jeder Aufrufer muss
003600* GEN-ERROR nach dem CALL selbst wieder auf INITIALIZE setzen,
003700* genau wie beim alten Protokollaufruf.
003800*
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     SWITCH-15 IS ANZEIGE-VERSION
004500         ON STATUS IS SHOW-VERSION
004600     CLASS ALPHNUM IS "0123456789"
004700                      "abcdefghijklmnopqrstuvwxyz"
004800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004900                      " .,;-_!$%&/=*+".
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 WORKING-STORAGE SECTION.
005800*--------------------------------------------------------------------*
005900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006000*--------------------------------------------------------------------*
006100 01          COMP-FELDER.
006150* C9-ERR-COUNT ist eigenstaendiges 77-Feld, siehe unten
006250     05      FILLER              PIC X(01).
006260*--------------------------------------------------------------------*
006270* Laufender Fehlerzaehler seit Programmstart - eigenstaendiges
006280* 77-Feld, nicht in COMP-FELDER mitgefuehrt
006290*--------------------------------------------------------------------*
006295 77          C9-ERR-COUNT        PIC S9(09) COMP VALUE ZERO.
006300
006400*--------------------------------------------------------------------*
006500* Display-Felder: Praefix D
006600*--------------------------------------------------------------------*
006700 01          DISPLAY-FELDER.
006800     05      D-NUM9              PIC  9(09).
006850     05      FILLER              PIC X(01).
006900
007000*--------------------------------------------------------------------*
007100* Felder mit konstantem Inhalt: Praefix K
007200*--------------------------------------------------------------------*
007300 01          KONSTANTE-FELDER.
007400     05      K-MODUL             PIC X(08)          VALUE "PRKLOG0M".
007450     05      FILLER              PIC X(01).
007500
007600*----------------------------------------------------------------*
007700* Conditional-Felder
007800*----------------------------------------------------------------*
007900 01          SCHALTER.
008000     05      PRG-STATUS          PIC 9.
008100          88 PRG-OK                          VALUE ZERO.
008200          88 PRG-ABBRUCH                     VALUE 2.
008250     05      FILLER              PIC X(01).
008300
008400*--------------------------------------------------------------------*
008500* Zeitstempel fuer die Logzeile, per ACCEPT FROM DATE/TIME von
008600* der Systemuhr geholt; zweistelliges Jahr per Fenstergrenze
008650* (kleiner 50 = 20xx, sonst 19xx) auf CCYY erweitert, aufgebaut
008700* wie im Haus gewohnt (CCYYMMDD / HHMMSS-Aufteilung per
008750* REDEFINES statt per FUNCTION-Aufruf je Teilfeld)
008800*--------------------------------------------------------------------*
008900 01          LOG-ZEITSTEMPEL.
008950     05      LZ-DATUM6           PIC 9(06).
008960     05      LZ-DATUM6-X REDEFINES LZ-DATUM6.
008970         10  LZ-JJ                   PIC 9(02).
008980         10  LZ-MM6                  PIC 9(02).
008990         10  LZ-TT6                  PIC 9(02).
009000     05      LZ-JAHRHUNDERT      PIC 9(02).
009100     05      LZ-CCYYMMDD         PIC 9(08).
009200     05      LZ-CCYYMMDD-X REDEFINES LZ-CCYYMMDD.
009300         10  LZ-CCYY                 PIC 9(04).
009400         10  LZ-MM                   PIC 9(02).
009500         10  LZ-DD                   PIC 9(02).
009600     05      LZ-ZEIT8            PIC 9(08).
009700     05      LZ-ZEIT8-X REDEFINES LZ-ZEIT8.
009800         10  LZ-HH                   PIC 9(02).
009900         10  LZ-MI                   PIC 9(02).
010000         10  LZ-SS                   PIC 9(02).
010100         10  LZ-HS                   PIC 9(02).
010400
010500*--------------------------------------------------------------------*
010600* weitere Arbeitsfelder
010700*--------------------------------------------------------------------*
010800 01          WORK-FELDER.
010900     05      W-LOGLINE           PIC X(100)     VALUE SPACES.
011000     05      W-LOGLINE-X REDEFINES W-LOGLINE.
011100         10  W-LOGLINE-TS        PIC X(15).
011200         10  W-LOGLINE-HEAD      PIC X(25).
011300         10  W-LOGLINE-TEXT      PIC X(60).
011400
011500 LINKAGE SECTION.
011600     COPY PARKERR OF "=PARKLIB".
011700
011800 PROCEDURE DIVISION USING GEN-ERROR.
011900******************************************************************
012000* Steuerungs-Section
012100******************************************************************
012200 A100-STEUERUNG SECTION.
012300 A100-00.
012400     IF  SHOW-VERSION
012500         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
012600         EXIT PROGRAM
012700     END-IF
012800
012900     ADD 1 TO C9-ERR-COUNT
013000     MOVE C9-ERR-COUNT TO TSNR OF GEN-ERROR
013050     ACCEPT LZ-DATUM6 FROM DATE
013060     ACCEPT LZ-ZEIT8  FROM TIME
013070     IF  LZ-JJ < 50
013080         MOVE 20 TO LZ-JAHRHUNDERT
013090     ELSE
013095         MOVE 19 TO LZ-JAHRHUNDERT
013096     END-IF
013097     COMPUTE LZ-CCYYMMDD = LZ-JAHRHUNDERT * 1000000 + LZ-DATUM6
013200
013300     PERFORM B100-00 THRU B100-99
013400     EXIT PROGRAM
013500     .
013600 A100-99.
013700     EXIT.
013800
013900******************************************************************
014000* Verarbeitung - eine Zeile nach SYSLOG schreiben
014100******************************************************************
014200 B100-VERARBEITUNG SECTION.
014300 B100-00.
014400     MOVE SPACES         TO W-LOGLINE
014500     MOVE C9-ERR-COUNT   TO D-NUM9
014550
014560     IF  MODUL-NAME OF GEN-ERROR = SPACES
014570         DISPLAY "PARKSYS ERR# OHNE MODUL-NAME - GEN-ERROR "
014580                 "NICHT INITIALISIERT"
014590         GO TO B100-99
014600     END-IF
014650
014700     STRING LZ-CCYY      DELIMITED BY SIZE,
014800            "-"          DELIMITED BY SIZE,
014900            LZ-MM        DELIMITED BY SIZE,
015000            "-"          DELIMITED BY SIZE,
015100            LZ-DD        DELIMITED BY SIZE,
015200            " "          DELIMITED BY SIZE,
015300            LZ-HH        DELIMITED BY SIZE,
015400            ":"          DELIMITED BY SIZE,
015500            LZ-MI        DELIMITED BY SIZE
015600       INTO W-LOGLINE-TS
015700
015800     STRING "PARKSYS ERR#" DELIMITED BY SIZE,
015900            D-NUM9         DELIMITED BY SIZE,
016000            " "            DELIMITED BY SIZE,
016100            MODUL-NAME OF GEN-ERROR DELIMITED BY SIZE,
016200            "/"            DELIMITED BY SIZE,
016300            ERROR-KZ OF GEN-ERROR   DELIMITED BY SIZE
016400       INTO W-LOGLINE-HEAD
016500
016600     MOVE ERROR-TEXT OF GEN-ERROR TO W-LOGLINE-TEXT
016700
016800     DISPLAY W-LOGLINE-TS, " ", W-LOGLINE-HEAD, " ", W-LOGLINE-TEXT
016900     .
017000 B100-99.
017100     EXIT.
017200******************************************************************
017300* ENDE Source-Programm
017400******************************************************************
