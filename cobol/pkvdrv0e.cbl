000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     PKVDRV0O.
000400 AUTHOR.         R. KLEMM.
000500 INSTALLATION.   SYSTEMS GROUP - PARKING SYSTEMS.
000600 DATE-WRITTEN.   04/18/91.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2003-07-15                                PKV0302*
001200* Letzte Version   :: A.00.05                                   PKV0302*
001300* Kurzbeschreibung :: Treiber fuer die Tagesvorschau - meldet   PKV0302*
001400*                     je Zeitfenster den optimalen Stellplatz    PKV0302*
001450*                     als OPTIMAL-TIME-FRAME-Satz (PARKOTF)      PKV0302*
001500* Auftrag          :: PARKSYS-6 PARKSYS-103 PARKSYS-144          *
001600*----------------------------------------------------------------*
001700* Vers. | Datum    | von | Kommentar                             *
001800*-------|----------|-----|---------------------------------------*
001900*A.00.00|1991-04-18| rkl | Neuerstellung - PARKSYS-6              *
002000*A.00.01|1999-01-18| jks | Jahrtausendwechsel - Steuerkarte auf    *
002100*                  |     | 8-stelliges Datum umgestellt -          *
002200*                  |     | PARKSYS-103                             *
002300*A.00.02|2000-07-03| mhn | Laufstatistik am Programmende           *
002400*                  |     | ergaenzt - PARKSYS-96                   *
002500*A.00.03|2001-05-11| mhn | PKVWRK0M liefert jetzt Zeilen als       *
002600*                  |     | Cursor (OPEN/NEXT/CLOSE); Treiber        *
002700*                  |     | schreibt PARKOTF selbst - PARKSYS-144   *
002800*A.00.04|2001-05-11| mhn | RECORD-COUNT-Trailerzeile in PARKOTF    *
002900*                  |     | ergaenzt - PARKSYS-144                  *
002920*A.00.05|2003-07-15| rkl | Haus-Standard nachgezogen: B0nn/B1nn     *
002940*                  |     | jetzt ueber PERFORM ... THRU gesteuert, *
002960*                  |     | C9-CARD-COUNT als eigenstaendiges 77-   *
002980*                  |     | Feld gefuehrt                           *
003000*----------------------------------------------------------------*
003100*
003200* Programmbeschreibung
003300* ---------------------
003400*
003500* Liest je Steuerkarte ein Datum, ruft PKVWRK0M mit "OPEN" auf,
003600* holt dann per "NEXT" ein Zeitfenster nach dem anderen und
003700* schreibt jede gelieferte Zeile in die Berichtsdatei PARKOTF, bis
003800* PKVWRK0M mit LK-RC = 10 das Tagesende meldet; danach "CLOSE" und
003900* eine RECORD-COUNT-Trailerzeile mit der Anzahl geschriebener
004000* Zeitfenster.
004100*
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     SWITCH-15 IS ANZEIGE-VERSION
004800         ON STATUS IS SHOW-VERSION
004900     CLASS ALPHNUM IS "0123456789"
005000                      "abcdefghijklmnopqrstuvwxyz"
005100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005200                      " .,;-_!$%&/=*+".
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PARKVCARD ASSIGN TO "PARKVCRD"
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FILE-STATUS.
005900     SELECT PARKOTF-OUT ASSIGN TO "PARKOTF"
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS FILE-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  PARKVCARD.
006600 01  PARKVCARD-REC           PIC X(80).
006700
006800 FD  PARKOTF-OUT.
006900     COPY PARKOTF OF "=PARKLIB".
007000
007100 WORKING-STORAGE SECTION.
007200*--------------------------------------------------------------------*
007300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007400*--------------------------------------------------------------------*
007500 01          COMP-FELDER.
007600     05      C9-WINDOW-COUNT     PIC S9(09) COMP VALUE ZERO.
007700     05      C9-RUN-TOTAL        PIC S9(09) COMP VALUE ZERO.
007800     05      FILLER              PIC X(01).
007850*--------------------------------------------------------------------*
007860* C9-CARD-COUNT als eigenstaendiges 77-Feld - reiner Laufzaehler,
007870* nicht Teil der COMP-FELDER-Gruppe
007880*--------------------------------------------------------------------*
007890 77          C9-CARD-COUNT       PIC S9(09) COMP VALUE ZERO.
008000
008100*--------------------------------------------------------------------*
008200* Display-Felder: Praefix D
008300*--------------------------------------------------------------------*
008400 01          DISPLAY-FELDER.
008500     05      D-NUM4              PIC ZZZ9.
008600     05      D-NUM9              PIC ZZZZZZZZ9.
008700
008800*--------------------------------------------------------------------*
008900* Felder mit konstantem Inhalt: Praefix K
009000*--------------------------------------------------------------------*
009100 01          KONSTANTE-FELDER.
009200     05      K-MODUL             PIC X(08)   VALUE "PKVDRV0O".
009300     05      FILLER              PIC X(01).
009400
009500*----------------------------------------------------------------*
009600* Conditional-Felder
009700*----------------------------------------------------------------*
009800 01          SCHALTER.
009900     05      FILE-STATUS         PIC X(02).
010000          88 FILE-OK                         VALUE "00".
010100          88 FILE-NOK                        VALUE "01" THRU "99".
010200     05      REC-STAT REDEFINES  FILE-STATUS.
010300          10 FILLER                 PIC X.
010400          10 REC-STAT-2             PIC X.
010500             88 FILE-AT-END               VALUE "0".
010600
010700     05      PARKVCARD-EOF-SW     PIC X(01) VALUE "N".
010800          88 PARKVCARD-AT-EOF               VALUE "Y".
010900     05      WINDOW-EOF-SW        PIC X(01) VALUE "N".
011000          88 WINDOW-AT-EOF                   VALUE "Y".
011100     05      PRG-STATUS           PIC 9.
011200          88 PRG-OK                          VALUE ZERO.
011300          88 PRG-ABBRUCH                     VALUE 2.
011400
011500*--------------------------------------------------------------------*
011600* Aufbau der Steuerkarte - eine Karte pro gewuenschtem Berichtstag
011700*--------------------------------------------------------------------*
011800 01          PARKVCARD-WORK.
011900     05      PC-LINE             PIC X(80).
012000     05      PC-FIELDS REDEFINES PC-LINE.
012100         10  PC-DATE             PIC 9(08).
012200         10  FILLER              PIC X(72).
012300
012400     05      ZEIT-ARBEITSFELD.
012500         10  ZA-HHMM             PIC 9(04).
012600         10  ZA-HHMM-X REDEFINES ZA-HHMM.
012700             15 ZA-HH            PIC 9(02).
012800             15 ZA-MI            PIC 9(02).
012900
013000     COPY PARKERR OF "=PARKLIB".
013100     COPY PKVLINK OF "=PARKLIB".
013200
013300 PROCEDURE DIVISION.
013400******************************************************************
013500* Steuerungs-Section
013600******************************************************************
013700 A100-STEUERUNG SECTION.
013800 A100-00.
013900     IF  SHOW-VERSION
014000         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
014100     END-IF
014200
014300     PERFORM B000-00 THRU B000-99
014400
014500     PERFORM B100-00 THRU B100-99
014600        UNTIL PARKVCARD-AT-EOF OR PRG-ABBRUCH
014700
014800     PERFORM B090-00 THRU B090-99
014900
015000     STOP RUN
015100     .
015200 A100-99.
015300     EXIT.
015400
015500******************************************************************
015600* B000-VORLAUF - Steuerkarten- und Berichtsdatei eroeffnen
015700******************************************************************
015800 B000-VORLAUF SECTION.
015900 B000-00.
016000     OPEN INPUT PARKVCARD
016100     IF  FILE-NOK
016200         PERFORM Z001-CARDERR
016300         GO TO B000-99
016400     END-IF
016500
016600     OPEN OUTPUT PARKOTF-OUT
016700     IF  FILE-NOK
016800         PERFORM Z001-CARDERR
016900         GO TO B000-99
017000     END-IF
017100
017200     PERFORM C100-READ-CARD
017300     .
017400 B000-99.
017500     EXIT.
017600
017700******************************************************************
017800* B100-VERARBEITUNG - eine Steuerkarte (ein Berichtstag) bearbeiten
017900******************************************************************
018000 B100-VERARBEITUNG SECTION.
018100 B100-00.
018200     ADD 1 TO C9-CARD-COUNT
018300
018400     MOVE PC-DATE       TO LK-DATE
018500     MOVE "OPEN"        TO LK-FUNKTION
018600     CALL "PKVWRK0M" USING LINK-REC
018700
018800     EVALUATE LK-RC
018900         WHEN 0
019000             CONTINUE
019100         WHEN OTHER
019200             PERFORM Z002-WORKERR
019300             GO TO B100-99
019400     END-EVALUATE
019500
019600     MOVE "N" TO WINDOW-EOF-SW
019700     PERFORM C200-NEXT-AND-WRITE
019800        UNTIL WINDOW-AT-EOF OR PRG-ABBRUCH
019900
020000     MOVE "CLOSE"       TO LK-FUNKTION
020100     CALL "PKVWRK0M" USING LINK-REC
020200
020300     PERFORM C100-READ-CARD
020400     .
020500 B100-99.
020600     EXIT.
020700
020800******************************************************************
020900* C100-READ-CARD - naechste Steuerkarte lesen
021000******************************************************************
021100 C100-READ-CARD SECTION.
021200 C100-00.
021300     READ PARKVCARD INTO PC-LINE
021400         AT END SET PARKVCARD-AT-EOF TO TRUE
021500     END-READ
021600     .
021700 C100-99.
021800     EXIT.
021900
022000******************************************************************
022100* C200-NEXT-AND-WRITE - ein Zeitfenster holen und in PARKOTF
022200* schreiben, bis PKVWRK0M das Tagesende meldet
022300******************************************************************
022400 C200-NEXT-AND-WRITE SECTION.
022500 C200-00.
022600     MOVE "NEXT" TO LK-FUNKTION
022700     CALL "PKVWRK0M" USING LINK-REC
022800
022900     EVALUATE LK-RC
023000         WHEN 0
023100             PERFORM C210-BUILD-AND-WRITE
023200         WHEN 10
023300             SET WINDOW-AT-EOF TO TRUE
023400         WHEN OTHER
023500             PERFORM Z002-WORKERR
023600     END-EVALUATE
023700     .
023800 C200-99.
023900     EXIT.
024000
024100 C210-BUILD-AND-WRITE SECTION.
024200 C210-00.
024300     MOVE LK-DATE             TO OT-AVAILABILITY-DATE
024400     MOVE LK-START-TIME       TO OT-START-TIME
024500     MOVE LK-END-TIME         TO OT-END-TIME
024600     MOVE LK-DURATION-HOURS   TO OT-DURATION-HOURS
024700     MOVE LK-MIN-FREE-SPOTS   TO OT-MIN-FREE-SPOTS
024800     MOVE LK-ASSIGNED-SPOT    TO OT-ASSIGNED-SPOT-NUMBER
024900
025000     WRITE OT-TIME-FRAME-REC
025100     ADD 1 TO C9-WINDOW-COUNT
025200     .
025300 C210-99.
025400     EXIT.
025500
025600******************************************************************
025700* B090-ENDE - Dateien schliessen, Trailerzeile und Laufstatistik
025800******************************************************************
025900 B090-ENDE SECTION.
026000 B090-00.
026100     MOVE C9-WINDOW-COUNT TO D-NUM9
026200     DISPLAY "RECORD-COUNT " D-NUM9
026300
026400     IF  PRG-ABBRUCH
026500         DISPLAY "PKVDRV0O - LAUF ABGEBROCHEN"
026600     ELSE
026700         MOVE C9-CARD-COUNT   TO D-NUM9
026800         DISPLAY "PKVDRV0O - KARTEN GELESEN    : " D-NUM9
026900         MOVE C9-WINDOW-COUNT TO D-NUM9
027000         DISPLAY "PKVDRV0O - ZEITFENSTER AUSGEG.: " D-NUM9
027100     END-IF
027200
027300     CLOSE PARKVCARD
027400     CLOSE PARKOTF-OUT
027500     .
027600 B090-99.
027700     EXIT.
027800
027900******************************************************************
028000* Z001-CARDERR - Dateifehler beim Eroeffnen protokollieren
028100******************************************************************
028200 Z001-CARDERR SECTION.
028300 Z001-00.
028400     SET PRG-ABBRUCH TO TRUE
028500     MOVE K-MODUL         TO MODUL-NAME
028600     SET ERROR-KZ-FILE-ERROR TO TRUE
028700     MOVE FILE-STATUS     TO ERR-STAT
028800     MOVE "DATEIFEHLER BEIM OEFFNEN IN PKVDRV0O"
028900                          TO ERROR-TEXT
029000     CALL "PRKLOG0M" USING GEN-ERROR
029100     INITIALIZE GEN-ERROR
029200     .
029300 Z001-99.
029400     EXIT.
029500
029600******************************************************************
029700* Z002-WORKERR - Abbruchmeldung von PKVWRK0M protokollieren
029800******************************************************************
029900 Z002-WORKERR SECTION.
030000 Z002-00.
030100     SET PRG-ABBRUCH TO TRUE
030200     MOVE K-MODUL         TO MODUL-NAME
030300     SET ERROR-KZ-PROGRAM-ERROR TO TRUE
030400     MOVE ZERO            TO ERR-STAT
030500     MOVE "PKVWRK0M MELDET ABBRUCH - LK-RC UNGUELTIG"
030600                          TO ERROR-TEXT
030700     CALL "PRKLOG0M" USING GEN-ERROR
030800     INITIALIZE GEN-ERROR
030900     .
031000 Z002-99.
031100     EXIT.
031200******************************************************************
031300* ENDE Source-Programm
031400******************************************************************
