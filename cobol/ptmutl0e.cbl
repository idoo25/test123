000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     PTMUTL0M.
000400 AUTHOR.         R. KLEMM.
000500 INSTALLATION.   SYSTEMS GROUP - PARKING SYSTEMS.
000600 DATE-WRITTEN.   04/08/91.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2003-07-15                                PTM0101*
001200* Letzte Version   :: A.00.09                                   PTM0101*
001300* Kurzbeschreibung :: Gemeinsame Uhrzeit- und Slot-Arithmetik    PTM0101*
001400*                     fuer alle PARKSYS-Scan-Programme           PTM0101*
001500* Auftrag          :: PARKSYS-1 PARKSYS-17 PARKSYS-60            PTM0101*
001600*                     PARKSYS-88 PARKSYS-131 PARKSYS-161          PTM0101*
001700*                     PARKSYS-172 PARKSYS-179                    PTM0101*
001800*----------------------------------------------------------------*
001900* Vers. | Datum    | von | Kommentar                             *
002000*-------|----------|-----|---------------------------------------*
002100*A.00.00|1991-04-08| rkl | Neuerstellung - PARKSYS-1              *
002200*A.00.01|1992-09-14| rkl | LK-FKT-GUELTIG ergaenzt, prueft jetzt   *
002300*                  |     | Zeiten auf 15-Minuten-Raster -          *
002400*                  |     | PARKSYS-17                              *
002500*A.00.02|1994-11-02| dwt | Maximale Buchungsdauer von 4 Std. als   *
002600*                  |     | LK-FKT-BEGRENZEN eingebaut (vormals in  *
002700*                  |     | jedem Aufrufer einzeln gerechnet) -     *
002800*                  |     | PARKSYS-60                              *
002900*A.00.03|1998-06-30| jks | LK-FKT-MINUTEN ergaenzt: rundet          *
003000*                  |     | Dauerstunden auf ganze Minuten ab        *
003100*                  |     | (abschneiden, nicht aufrunden) -         *
003200*                  |     | PARKSYS-88                              *
003300*A.00.04|1999-02-11| jks | Jahrtausendwechsel: Datumsvergleich in   *
003400*                  |     | LK-FKT-VALIDIEREN von 2-stelligem auf    *
003500*                  |     | 4-stelliges Jahr umgestellt, damit       *
003600*                  |     | "in der Vergangenheit" ab 2000 richtig   *
003700*                  |     | erkannt wird                             *
003800*A.00.05|2001-02-27| mhn | LK-FKT-ENDZEIT ergaenzt (Start + Dauer   *
003900*                  |     | in Minuten -> Ende in HHMM) fuer die     *
004000*                  |     | neue Spot-Assigner-Funktion -            *
004100*                  |     | PARKSYS-131                             *
004200*A.00.06|2002-11-19| rkl | FUNCTION CURRENT-DATE/INTEGER-PART      *
004300*                  |     | entfernt, da auf diesem Haus-Compiler   *
004400*                  |     | nicht ueberall verfuegbar; GETNOW und   *
004500*                  |     | VALIDIEREN holen das Datum jetzt per    *
004600*                  |     | ACCEPT FROM DATE/TIME - PARKSYS-161     *
004700*A.00.07|2003-04-22| dwt | LK-FKT-AUFRUNDEN ergaenzt (Gegenstueck   *
004800*                  |     | zu RUNDEN, fuer Raster aufwaerts); in   *
004900*                  |     | LK-FKT-VALIDIEREN fehlten bislang der   *
005000*                  |     | Dauer-Deckel-Test gegen C4-MAX-MIN und  *
005100*                  |     | die Pruefung auf fehlendes Datum - beide*
005200*                  |     | waren deklariert, aber nie verdrahtet - *
005300*                  |     | PARKSYS-172                             *
005400*A.00.08|2003-06-10| jks | LK-FKT-VALIDIEREN prueft bei Datum =     *
005500*                  |     | heute jetzt auch die Uhrzeit gegen     *
005600*                  |     | ACCEPT FROM TIME (C4-NOW-MIN); bislang  *
005700*                  |     | wurde eine schon verstrichene Start-    *
005800*                  |     | Uhrzeit am heutigen Tag nicht erkannt - *
005900*                  |     | PARKSYS-179                             *
005910*A.00.09|2003-07-15| rkl | Haus-Standard nachgezogen: A100-Sprung-   *
005920*                  |     | tabelle jetzt ueber PERFORM ... THRU      *
005930*                  |     | gesteuert, Leerlauf-Zweig in B300-SLOTS   *
005940*                  |     | per GO TO aufgeloest, C4-SLOT-COUNT als   *
005950*                  |     | eigenstaendiges 77-Feld gefuehrt          *
006000*----------------------------------------------------------------*
006100*
006200* Programmbeschreibung
006300* --------------------
006400*
006500* Buendelt die Zeit- und Slot-Arithmetik, die frueher in jedem
006600* Scan-Programm einzeln stand.  Ein Parksystem-Tag hat 96 Slots
006700* zu je 15 Minuten (LK-SLOTS-PRO-TAG).  Alle Aufrufer reichen
006800* ueber LINK-REC eine Funktionskennung (LK-FUNKTION) und die
006900* dazugehoerigen Parameter herein, das Ergebnis kommt im
007000* selben Bereich zurueck.
007100*
007200******************************************************************
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     SWITCH-15 IS ANZEIGE-VERSION
007800         ON STATUS IS SHOW-VERSION
007900     CLASS ALPHNUM IS "0123456789"
008000                      "abcdefghijklmnopqrstuvwxyz"
008100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008200                      " .,;-_!$%&/=*+".
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 WORKING-STORAGE SECTION.
009100*--------------------------------------------------------------------*
009200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009300*--------------------------------------------------------------------*
009400 01          COMP-FELDER.
009500     05      C4-START-MIN        PIC S9(04) COMP.
009600     05      C4-END-MIN          PIC S9(04) COMP.
009700     05      C4-DUR-MIN          PIC S9(04) COMP.
009800     05      C4-NOW-MIN          PIC S9(04) COMP.
009850* C4-SLOT-COUNT ist eigenstaendiges 77-Feld, siehe unten
010000     05      C4-MAX-MIN          PIC S9(04) COMP VALUE +240.
010100     05      C4-SLOT-MIN         PIC S9(04) COMP VALUE +15.
010200     05      C4-SLOTS-PRO-TAG    PIC S9(04) COMP VALUE +96.
010300     05      FILLER              PIC X(01).
010320*--------------------------------------------------------------------*
010340* Laufende Slot-Zaehlung, je Funktionsaufruf neu gebraucht (GETNOW,
010360* RUNDEN, AUFRUNDEN, SLOTS, MINUTEN-ZU-STUNDEN) - eigenstaendiges
010380* 77-Feld, nicht in COMP-FELDER mitgefuehrt
010395*--------------------------------------------------------------------*
010400 77          C4-SLOT-COUNT       PIC S9(04) COMP VALUE ZERO.
010500*--------------------------------------------------------------------*
010600* Felder mit konstantem Inhalt: Praefix K
010700*--------------------------------------------------------------------*
010800 01          KONSTANTE-FELDER.
010900     05      K-MODUL             PIC X(08)   VALUE "PTMUTL0M".
011000     05      FILLER              PIC X(01).
011100
011200*----------------------------------------------------------------*
011300* Conditional-Felder
011400*----------------------------------------------------------------*
011500 01          SCHALTER.
011600     05      PRG-STATUS          PIC 9.
011700          88 PRG-OK                          VALUE ZERO.
011800          88 PRG-NOK                         VALUE 1.
011900     05      FILLER              PIC X(01).
012000
012100*--------------------------------------------------------------------*
012200* Zeitfeld, in Stunden/Minuten aufgeteilt (wird je nach Funktion
012300* fuer LK-START-TIME, LK-END-TIME oder LK-TODAY benutzt)
012400*--------------------------------------------------------------------*
012500 01          ZEIT-ARBEITSFELD.
012600     05      Z-HHMM              PIC 9(04).
012700     05      Z-HHMM-X REDEFINES Z-HHMM.
012800         10  Z-HH                PIC 9(02).
012900         10  Z-MI                PIC 9(02).
013000
013100*--------------------------------------------------------------------*
013200* Datumsfeld, in Jahr/Monat/Tag aufgeteilt
013300*--------------------------------------------------------------------*
013400 01          DATUM-ARBEITSFELD.
013500     05      DA-CCYYMMDD         PIC 9(08).
013600     05      DA-CCYYMMDD-X REDEFINES DA-CCYYMMDD.
013700         10  DA-CCYY             PIC 9(04).
013800         10  DA-MM               PIC 9(02).
013900         10  DA-DD               PIC 9(02).
014000
014100*--------------------------------------------------------------------*
014200* Heutiges Datum/Uhrzeit, per ACCEPT FROM DATE/TIME von der
014300* Systemuhr geholt; das zweistellige Jahr wird per Fenster-
014400* grenze (kleiner 50 = 20xx, sonst 19xx) auf CCYY erweitert
014500*--------------------------------------------------------------------*
014600 01          SYSTEMZEIT.
014700     05      SZ-DATUM6           PIC 9(06).
014800     05      SZ-DATUM6-X REDEFINES SZ-DATUM6.
014900         10  SZ-JJ                   PIC 9(02).
015000         10  SZ-MM                   PIC 9(02).
015100         10  SZ-TT                   PIC 9(02).
015200     05      SZ-JAHRHUNDERT      PIC 9(02).
015300     05      SZ-CCYYMMDD         PIC 9(08).
015400     05      SZ-ZEIT8            PIC 9(08).
015500     05      SZ-ZEIT8-X REDEFINES SZ-ZEIT8.
015600         10  SZ-HH                   PIC 9(02).
015700         10  SZ-MI                   PIC 9(02).
015800         10  SZ-SS                   PIC 9(02).
015900         10  SZ-HS                   PIC 9(02).
016000
016100 LINKAGE SECTION.
016200     COPY PTMLINK OF "=PARKLIB".
016300
016400 PROCEDURE DIVISION USING LINK-REC.
016500******************************************************************
016600* Steuerungs-Section - verzweigt nach LK-FUNKTION
016700******************************************************************
016800 A100-STEUERUNG SECTION.
016900 A100-00.
017000     IF  SHOW-VERSION
017100         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
017200         EXIT PROGRAM
017300     END-IF
017400
017500     SET PRG-OK TO TRUE
017600     MOVE ZERO TO LK-RC
017700
017800     EVALUATE LK-FUNKTION
017900         WHEN "GETNOW"   PERFORM B100-00 THRU B100-99
018000         WHEN "RUNDEN"   PERFORM B200-00 THRU B200-99
018100         WHEN "AUFRUND"  PERFORM B250-00 THRU B250-99
018200         WHEN "SLOTS"    PERFORM B300-00 THRU B300-99
018300         WHEN "BEGRENZ"  PERFORM B400-00 THRU B400-99
018400         WHEN "MINUTEN"  PERFORM B500-00 THRU B500-99
018500         WHEN "ENDZEIT"  PERFORM B600-00 THRU B600-99
018600         WHEN "VALID"    PERFORM B700-00 THRU B700-99
018700         WHEN OTHER
018800             MOVE 99 TO LK-RC
018900     END-EVALUATE
019000
019100     EXIT PROGRAM
019200     .
019300 A100-99.
019400     EXIT.
019500
019600******************************************************************
019700* GETNOW - heutiges Datum und aktuelle Uhrzeit, abgerundet auf
019800* den zuletzt vollendeten 15-Minuten-Slot, zurueckgeben
019900******************************************************************
020000 B100-GETNOW SECTION.
020100 B100-00.
020200     ACCEPT SZ-DATUM6 FROM DATE
020300     ACCEPT SZ-ZEIT8  FROM TIME
020400     IF  SZ-JJ < 50
020500         MOVE 20 TO SZ-JAHRHUNDERT
020600     ELSE
020700         MOVE 19 TO SZ-JAHRHUNDERT
020800     END-IF
020900     COMPUTE SZ-CCYYMMDD = SZ-JAHRHUNDERT * 1000000 + SZ-DATUM6
021000     MOVE SZ-CCYYMMDD      TO LK-OUT-DATE
021100
021200     MOVE SZ-HH  TO Z-HH
021300     DIVIDE SZ-MI BY 15 GIVING C4-SLOT-COUNT
021400     MULTIPLY C4-SLOT-COUNT BY 15 GIVING Z-MI
021500     MOVE Z-HHMM TO LK-OUT-TIME
021600     .
021700 B100-99.
021800     EXIT.
021900
022000******************************************************************
022100* RUNDEN - eine hereingereichte Uhrzeit (LK-IN-TIME) auf den
022200* naechsten 15-Minuten-Slot abwaerts runden, nach LK-OUT-TIME
022300******************************************************************
022400 B200-RUNDEN SECTION.
022500 B200-00.
022600     MOVE LK-IN-TIME TO Z-HHMM
022700     DIVIDE Z-MI BY 15 GIVING C4-SLOT-COUNT
022800     MULTIPLY C4-SLOT-COUNT BY 15 GIVING Z-MI
022900     MOVE Z-HHMM TO LK-OUT-TIME
023000     .
023100 B200-99.
023200     EXIT.
023300
023400******************************************************************
023500* AUFRUNDEN - eine hereingereichte Uhrzeit (LK-IN-TIME) auf den
023600* naechsten 15-Minuten-Slot aufwaerts runden, nach LK-OUT-TIME;
023700* liegt die Zeit schon auf einer Slot-Grenze, bleibt sie unver-
023800* aendert; beim Ueberlauf ueber Mitternacht schlaegt die Stunde
023900* auf 00 um - den Datumswechsel selbst behandelt der Aufrufer
024000******************************************************************
024100 B250-AUFRUNDEN SECTION.
024200 B250-00.
024300     MOVE LK-IN-TIME TO Z-HHMM
024400     DIVIDE Z-MI BY 15 GIVING C4-SLOT-COUNT
024500     IF  (C4-SLOT-COUNT * 15) NOT = Z-MI
024600         ADD 1 TO C4-SLOT-COUNT
024700     END-IF
024800     MULTIPLY C4-SLOT-COUNT BY 15 GIVING Z-MI
024900     IF  Z-MI >= 60
025000         MOVE ZERO TO Z-MI
025100         ADD 1 TO Z-HH
025200         IF  Z-HH >= 24
025300             MOVE ZERO TO Z-HH
025400         END-IF
025500     END-IF
025600     MOVE Z-HHMM TO LK-OUT-TIME
025700     .
025800 B250-99.
025900     EXIT.
026000
026100******************************************************************
026200* SLOTS - Anzahl 15-Minuten-Slots zwischen LK-IN-TIME (Start)
026300* und LK-IN-TIME-2 (Ende), nach LK-OUT-COUNT; liefert auch die
026400* Dauer in Stunden/Hundertstel nach LK-OUT-DURATION
026500******************************************************************
026600 B300-SLOTS SECTION.
026700 B300-00.
026800     MOVE LK-IN-TIME     TO Z-HHMM
026900     COMPUTE C4-START-MIN = Z-HH * 60 + Z-MI
027000
027100     MOVE LK-IN-TIME-2   TO Z-HHMM
027200     COMPUTE C4-END-MIN  = Z-HH * 60 + Z-MI
027300
027400     IF  C4-END-MIN NOT > C4-START-MIN
027500         MOVE ZERO TO LK-OUT-COUNT LK-OUT-DURATION
027600         MOVE 4 TO LK-RC
027650         GO TO B300-99
027700     END-IF
027800     COMPUTE C4-DUR-MIN = C4-END-MIN - C4-START-MIN
027900     DIVIDE C4-DUR-MIN BY 15 GIVING C4-SLOT-COUNT
028000     MOVE C4-SLOT-COUNT TO LK-OUT-COUNT
028100     PERFORM B500-MINUTEN-ZU-STUNDEN
028300     .
028400 B300-99.
028500     EXIT.
028600
028700******************************************************************
028800* BEGRENZ - eine Slot-Anzahl (LK-IN-COUNT) auf das Haus-Maximum
028900* von 4 Stunden (16 Slots) begrenzen, nach LK-OUT-COUNT
029000******************************************************************
029100 B400-BEGRENZEN SECTION.
029200 B400-00.
029300     MOVE LK-IN-COUNT TO LK-OUT-COUNT
029400     IF  LK-IN-COUNT > 16
029500         MOVE 16 TO LK-OUT-COUNT
029600     END-IF
029700     .
029800 B400-99.
029900     EXIT.
030000
030100******************************************************************
030200* MINUTEN - Dauer in Stunden/Hundertstel (LK-IN-DURATION) auf
030300* ganze Minuten abschneiden (nicht runden), nach LK-OUT-COUNT
030400******************************************************************
030500 B500-MINUTEN SECTION.
030600 B500-00.
030700     COMPUTE C4-DUR-MIN = LK-IN-DURATION * 60
030800     MOVE C4-DUR-MIN TO LK-OUT-COUNT
030900     .
031000 B500-99.
031100     EXIT.
031200
031300******************************************************************
031400* MINUTEN-ZU-STUNDEN - interner Baustein von B300-SLOTS: wandelt
031500* C4-DUR-MIN (ganze Minuten) in LK-OUT-DURATION (Stunden mit
031600* zwei Nachkommastellen) um, abgeschnitten auf Viertelstunden
031700******************************************************************
031800 B500-MINUTEN-ZU-STUNDEN SECTION.
031900 B500Z-00.
032000     DIVIDE C4-DUR-MIN BY 60 GIVING LK-OUT-DURATION
032100                          REMAINDER C4-SLOT-COUNT
032200     .
032300 B500Z-99.
032400     EXIT.
032500
032600******************************************************************
032700* ENDZEIT - Startzeit (LK-IN-TIME) plus Dauer in Minuten
032800* (LK-IN-COUNT) -> Endzeit HHMM nach LK-OUT-TIME
032900******************************************************************
033000 B600-ENDZEIT SECTION.
033100 B600-00.
033200     MOVE LK-IN-TIME TO Z-HHMM
033300     COMPUTE C4-START-MIN = Z-HH * 60 + Z-MI
033400     COMPUTE C4-END-MIN   = C4-START-MIN + LK-IN-COUNT
033500     DIVIDE C4-END-MIN BY 60 GIVING Z-HH
033600                         REMAINDER Z-MI
033700     MOVE Z-HHMM TO LK-OUT-TIME
033800     .
033900 B600-99.
034000     EXIT.
034100
034200******************************************************************
034300* VALID - prueft eine Buchung (LK-IN-DATE/LK-IN-TIME/LK-IN-TIME-2)
034400* auf Haus-Regeln: Start/Ende auf 15-Minuten-Raster, Start < Ende,
034500* Datum vorhanden, Dauer > 0 und <= 4.00 Std. (C4-MAX-MIN), Datum
034600* nicht in der Vergangenheit (Datum vor heute, oder Datum = heute
034700* und Start-Uhrzeit schon verstrichen); LK-RC bleibt 0 bei OK,
034800* sonst: 1=Raster 2=Start/Ende 3=Vergangenheit 4=Datum fehlt 5=Dauer
034900******************************************************************
035000 B700-VALIDIEREN SECTION.
035100 B700-00.
035200     MOVE ZERO TO LK-RC
035300
035400     MOVE LK-IN-TIME TO Z-HHMM
035500     COMPUTE C4-START-MIN = Z-HH * 60 + Z-MI
035600     IF  Z-MI NOT = 0 AND Z-MI NOT = 15
035700             AND Z-MI NOT = 30 AND Z-MI NOT = 45
035800         MOVE 1 TO LK-RC
035900     END-IF
036000
036100     MOVE LK-IN-TIME-2 TO Z-HHMM
036200     COMPUTE C4-END-MIN   = Z-HH * 60 + Z-MI
036300     IF  Z-MI NOT = 0 AND Z-MI NOT = 15
036400             AND Z-MI NOT = 30 AND Z-MI NOT = 45
036500         MOVE 1 TO LK-RC
036600     END-IF
036700
036800     IF  LK-IN-TIME-2 NOT > LK-IN-TIME
036900         MOVE 2 TO LK-RC
037000     END-IF
037100
037200     IF  LK-IN-DATE = ZERO
037300         MOVE 4 TO LK-RC
037400     END-IF
037500
037600     COMPUTE C4-DUR-MIN = C4-END-MIN - C4-START-MIN
037700     IF  C4-DUR-MIN NOT > ZERO
037800             OR C4-DUR-MIN > C4-MAX-MIN
037900         MOVE 5 TO LK-RC
038000     END-IF
038100
038200     ACCEPT SZ-DATUM6 FROM DATE
038300     ACCEPT SZ-ZEIT8  FROM TIME
038400     IF  SZ-JJ < 50
038500         MOVE 20 TO SZ-JAHRHUNDERT
038600     ELSE
038700         MOVE 19 TO SZ-JAHRHUNDERT
038800     END-IF
038900     COMPUTE SZ-CCYYMMDD = SZ-JAHRHUNDERT * 1000000 + SZ-DATUM6
039000     IF  LK-IN-DATE < SZ-CCYYMMDD
039100         MOVE 3 TO LK-RC
039200     END-IF
039300
039400     IF  LK-IN-DATE = SZ-CCYYMMDD
039500         COMPUTE C4-NOW-MIN = SZ-HH * 60 + SZ-MI
039600         IF  C4-START-MIN < C4-NOW-MIN
039700             MOVE 3 TO LK-RC
039800         END-IF
039900     END-IF
040000     .
040100 B700-99.
040200     EXIT.
040300******************************************************************
040400* ENDE Source-Programm
040500******************************************************************
