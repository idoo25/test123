000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     PKNDRV0O.
000400 AUTHOR.         R. KLEMM.
000500 INSTALLATION.   SYSTEMS GROUP - PARKING SYSTEMS.
000600 DATE-WRITTEN.   04/10/91.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2003-07-15                                PKN0101*
001200* Letzte Version   :: A.00.04                                   PKN0101*
001300* Kurzbeschreibung :: Testdriver/Batchtreiber fuer PKNWRK0M      PKN0101*
001400*                     (Sofortbuchung des am laengsten freien     PKN0101*
001450*                     Stellplatzes)                              PKN0101*
001500* Auftrag          :: PARKSYS-4 PARKSYS-20 PARKSYS-103           PKN0101*
001600*                     PARKSYS-140                                PKN0101*
001700*----------------------------------------------------------------*
001800* Vers. | Datum    | von | Kommentar                             *
001900*-------|----------|-----|---------------------------------------*
002000*A.00.00|1991-04-10| rkl | Neuerstellung - PARKSYS-4              *
002100*A.00.01|1992-01-22| rkl | Lauf liest jetzt beliebig viele        *
002200*                  |     | PARKCARD-Saetze statt nur einem        *
002300*                  |     | einzigen Antrag pro Start - PARKSYS-20 *
002400*A.00.02|1999-01-12| jks | Jahrtausendwechsel: PC-DATE auf        *
002500*                  |     | 8-stelliges Datum umgestellt;           *
002600*                  |     | Anzeige der Belegungsklasse             *
002700*                  |     | (LK-SUM-STATUS) ergaenzt - PARKSYS-103 *
002800*A.00.03|2001-03-05| mhn | PC-TODAY-OVERRIDE/PC-NOW-OVERRIDE fuer  *
002900*                  |     | Testlaeufe mit fester Uhrzeit           *
003000*                  |     | ergaenzt - PARKSYS-140                 *
003020*A.00.04|2003-07-15| rkl | Haus-Standard nachgezogen: B0nn/B1nn     *
003040*                  |     | jetzt ueber PERFORM ... THRU gesteuert, *
003060*                  |     | C9-CARD-COUNT als eigenstaendiges 77-   *
003080*                  |     | Feld gefuehrt                           *
003100*----------------------------------------------------------------*
003200*
003300* Programmbeschreibung
003400* --------------------
003500*
003600* Liest die Steuerkarte PARKCARD satzweise; jeder Satz ist ein
003700* Sofortbuchungsantrag (Teilnehmer-Kennung, optional Testkarten-
003800* Ueberschreibung von Datum/Uhrzeit).  Fuer jeden Satz wird
003900* PKNWRK0M ueber den LINK-REC (COPY PKNLINK) aufgerufen; das
004000* Ergebnis - gebuchter Platz oder "kein Platz frei" - wird auf
004100* SYSLOG ausgegeben.  Die eigentliche Alt-/Neubestandslogik fuer
004200* PARKAVL/PARKSUM/PARKORD steckt vollstaendig in PKNWRK0M; dieser
004300* Treiber kennt nur den LINK-REC.
004400*
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     SWITCH-15 IS ANZEIGE-VERSION
005100         ON STATUS IS SHOW-VERSION
005200     CLASS ALPHNUM IS "0123456789"
005300                      "abcdefghijklmnopqrstuvwxyz"
005400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005500                      " .,;-_!$%&/=*+".
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT PARKCARD     ASSIGN TO "PARKCARD"
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS FILE-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  PARKCARD.
006600 01  PARKCARD-REC            PIC X(80).
006700
006800 WORKING-STORAGE SECTION.
006900*--------------------------------------------------------------------*
007000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007100*--------------------------------------------------------------------*
007200 01          COMP-FELDER.
007300     05      C9-BOOKED-COUNT     PIC S9(09) COMP VALUE ZERO.
007400     05      C9-REFUSED-COUNT    PIC S9(09) COMP VALUE ZERO.
007500     05      FILLER              PIC X(01).
007550*--------------------------------------------------------------------*
007560* C9-CARD-COUNT als eigenstaendiges 77-Feld - reiner Laufzaehler,
007570* nicht Teil der COMP-FELDER-Gruppe
007580*--------------------------------------------------------------------*
007590 77          C9-CARD-COUNT       PIC S9(09) COMP VALUE ZERO.
007700
007800*--------------------------------------------------------------------*
007900* Display-Felder: Praefix D
008000*--------------------------------------------------------------------*
008100 01          DISPLAY-FELDER.
008200     05      D-NUM4              PIC -9(04).
008300     05      D-NUM9              PIC  9(09).
008400     05      FILLER              PIC X(01).
008500
008600*--------------------------------------------------------------------*
008700* Felder mit konstantem Inhalt: Praefix K
008800*--------------------------------------------------------------------*
008900 01          KONSTANTE-FELDER.
009000     05      K-MODUL             PIC X(08)   VALUE "PKNDRV0O".
009100     05      FILLER              PIC X(01).
009200
009300*----------------------------------------------------------------*
009400* Conditional-Felder
009500*----------------------------------------------------------------*
009600 01          SCHALTER.
009700     05      FILE-STATUS         PIC X(02).
009800          88 FILE-OK                         VALUE "00".
009900          88 FILE-NOK                        VALUE "01" THRU "99".
010000     05      REC-STAT REDEFINES  FILE-STATUS.
010100          10 FILLER                 PIC X.
010200          10 REC-STAT-2             PIC X.
010300             88 FILE-AT-END               VALUE "0".
010400
010500     05      PARKCARD-EOF-SW      PIC X(01) VALUE "N".
010600          88 PARKCARD-AT-EOF                VALUE "Y".
010700
010800     05      PRG-STATUS           PIC 9.
010900          88 PRG-OK                          VALUE ZERO.
011000          88 PRG-ABBRUCH                     VALUE 2.
011100
011200*--------------------------------------------------------------------*
011300* Steuerkarte PARKCARD, satzweise in Felder aufgelegt:
011400*   Sp. 01-08  PC-TODAY-OVERRIDE  (0 = kein Testdatum)
011500*   Sp. 09-12  PC-NOW-OVERRIDE    (0 = keine Testzeit)
011600*   Sp. 13-32  PC-SUBSCRIBER-ID
011700*--------------------------------------------------------------------*
011800 01          PARKCARD-WORK.
011900     05      PC-LINE              PIC X(80).
012000     05      PC-FIELDS REDEFINES PC-LINE.
012100         10  PC-TODAY-OVERRIDE        PIC 9(08).
012200         10  PC-NOW-OVERRIDE          PIC 9(04).
012300         10  PC-SUBSCRIBER-ID         PIC X(20).
012400         10  FILLER                   PIC X(48).
012500
012600*--------------------------------------------------------------------*
012700* Hilfsfeld, um Zeitwerte fuer die Druckausgabe in HH:MI
012800* aufzuspalten
012900*--------------------------------------------------------------------*
013000 01          ZEIT-ARBEITSFELD.
013100     05      ZA-HHMM              PIC 9(04).
013200     05      ZA-HHMM-X REDEFINES ZA-HHMM.
013300         10  ZA-HH                PIC 9(02).
013400         10  ZA-MI                PIC 9(02).
013500     05      FILLER                PIC X(01).
013600
013700     COPY PARKERR OF "=PARKLIB".
013800
013900     COPY PKNLINK OF "=PARKLIB".
014000
014100 PROCEDURE DIVISION.
014200******************************************************************
014300* Steuerungs-Section
014400******************************************************************
014500 A100-STEUERUNG SECTION.
014600 A100-00.
014700     IF  SHOW-VERSION
014800         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
014900         STOP RUN
015000     END-IF
015100
015200     SET PRG-OK TO TRUE
015300
015400     PERFORM B000-00 THRU B000-99
015500     IF  PRG-OK
015600         PERFORM B100-00 THRU B100-99
015700            UNTIL PARKCARD-AT-EOF
015800                OR PRG-ABBRUCH
015900     END-IF
016000     PERFORM B090-00 THRU B090-99
016100
016200     STOP RUN
016300     .
016400 A100-99.
016500     EXIT.
016600
016700******************************************************************
016800* B000-VORLAUF - PARKCARD oeffnen und ersten Antragssatz lesen
016900******************************************************************
017000 B000-VORLAUF SECTION.
017100 B000-00.
017200     OPEN INPUT PARKCARD
017300     IF  FILE-NOK
017400         PERFORM Z001-CARDERR
017500         GO TO B000-99
017600     END-IF
017700
017800     PERFORM C100-READ-CARD
017900     .
018000 B000-99.
018100     EXIT.
018200
018300******************************************************************
018400* B100-VERARBEITUNG - einen Antragssatz gegen PKNWRK0M buchen
018500* und das Ergebnis ausgeben, dann den naechsten Satz lesen
018600******************************************************************
018700 B100-VERARBEITUNG SECTION.
018800 B100-00.
018900     ADD 1 TO C9-CARD-COUNT
019000
019100     MOVE PC-TODAY-OVERRIDE  TO LK-TODAY-OVERRIDE
019200     MOVE PC-NOW-OVERRIDE    TO LK-NOW-OVERRIDE
019300     MOVE PC-SUBSCRIBER-ID   TO LK-SUBSCRIBER-ID
019400     MOVE ZERO               TO LK-RC
019500
019600     CALL "PKNWRK0M" USING LINK-REC
019700
019800     EVALUATE LK-RC
019900         WHEN ZERO
020000             ADD 1 TO C9-BOOKED-COUNT
020100             PERFORM C200-SHOW-BOOKED
020200         WHEN 4
020300             ADD 1 TO C9-REFUSED-COUNT
020400             DISPLAY "PKNDRV0O: KEIN FREIER STELLPLATZ FUER "
020500                     LK-SUBSCRIBER-ID
020600         WHEN 9999
020700             DISPLAY "PKNDRV0O: ABBRUCH AUS PKNWRK0M - RC 9999"
020800             SET PRG-ABBRUCH TO TRUE
020900         WHEN OTHER
021000             MOVE LK-RC TO D-NUM4
021100             DISPLAY "PKNDRV0O: UNBEKANNTER RC " D-NUM4
021200                     " AUS PKNWRK0M"
021300             SET PRG-ABBRUCH TO TRUE
021400     END-EVALUATE
021500
021600     PERFORM C300-SHOW-SUMMARY
021700
021800     IF  PRG-OK
021900         PERFORM C100-READ-CARD
022000     END-IF
022100     .
022200 B100-99.
022300     EXIT.
022400
022500******************************************************************
022600* C100-READ-CARD - naechsten PARKCARD-Satz lesen
022700******************************************************************
022800 C100-READ-CARD SECTION.
022900 C100-00.
023000     READ PARKCARD INTO PC-LINE
023100         AT END SET PARKCARD-AT-EOF TO TRUE
023200     END-READ
023300     .
023400 C100-99.
023500     EXIT.
023600
023700******************************************************************
023800* C200-SHOW-BOOKED - Buchungsbestaetigung ausgeben
023900******************************************************************
024000 C200-SHOW-BOOKED SECTION.
024100 C200-00.
024200     MOVE LK-ORDER-ID TO D-NUM9
024300     DISPLAY "PKNDRV0O: AUFTRAG " D-NUM9
024400             " PLATZ "            LK-ASSIGNED-SPOT
024500             " FUER "             LK-SUBSCRIBER-ID
024600
024700     MOVE LK-DEPOSIT-TIME TO ZA-HHMM
024800     DISPLAY "          EINSTELLEN    " ZA-HH ":" ZA-MI
024900
025000     MOVE LK-RETRIEVAL-TIME TO ZA-HHMM
025100     DISPLAY "          ABHOLEN SPAET." ZA-HH ":" ZA-MI
025200             " (" LK-DURATION-HOURS " STD.)"
025300     .
025400 C200-99.
025500     EXIT.
025600
025700******************************************************************
025800* C300-SHOW-SUMMARY - aktuelle Belegungsquote des Parkplatzes
025900* (von PKNWRK0M im selben Aufruf mitgeliefert) ausgeben
026000******************************************************************
026100 C300-SHOW-SUMMARY SECTION.
026200 C300-00.
026300     DISPLAY "          BELEGT " LK-SUM-OCCUPIED
026400             " VON "              LK-SUM-TOTAL
026500             " - KLASSE: "        LK-SUM-STATUS
026600     .
026700 C300-99.
026800     EXIT.
026900
027000******************************************************************
027100* B090-ENDE - PARKCARD schliessen, Laufstatistik ausgeben
027200******************************************************************
027300 B090-ENDE SECTION.
027400 B090-00.
027500     IF  FILE-OK OR FILE-NOK
027600         CLOSE PARKCARD
027700     END-IF
027800
027900     IF  PRG-ABBRUCH
028000         DISPLAY ">>> PKNDRV0O ABGEBROCHEN <<<"
028100     ELSE
028200         MOVE C9-CARD-COUNT    TO D-NUM9
028300         DISPLAY "PKNDRV0O: " D-NUM9 " KARTEN GELESEN"
028400         MOVE C9-BOOKED-COUNT  TO D-NUM9
028500         DISPLAY "PKNDRV0O: " D-NUM9 " GEBUCHT"
028600         MOVE C9-REFUSED-COUNT TO D-NUM9
028700         DISPLAY "PKNDRV0O: " D-NUM9 " OHNE FREIEN PLATZ"
028800     END-IF
028900     .
029000 B090-99.
029100     EXIT.
029200
029300******************************************************************
029400* Z001-CARDERR - Dateifehler beim Oeffnen von PARKCARD
029500******************************************************************
029600 Z001-CARDERR SECTION.
029700 Z001-00.
029800     SET PRG-ABBRUCH TO TRUE
029900     MOVE K-MODUL          TO MODUL-NAME
030000     SET ERROR-KZ-FILE-ERROR TO TRUE
031000     MOVE FILE-STATUS      TO ERR-STAT
031100     MOVE "DATEIFEHLER BEIM OEFFNEN VON PARKCARD"
031200                           TO ERROR-TEXT
031300     CALL "PRKLOG0M" USING GEN-ERROR
031400     INITIALIZE GEN-ERROR
031500     .
031600 Z001-99.
031700     EXIT.
031800******************************************************************
031900* ENDE Source-Programm
032000******************************************************************
