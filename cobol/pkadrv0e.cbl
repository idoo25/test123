000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     PKADRV0O.
000400 AUTHOR.         R. KLEMM.
000500 INSTALLATION.   SYSTEMS GROUP - PARKING SYSTEMS.
000600 DATE-WRITTEN.   04/12/91.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2003-07-15                                PKA0101*
001200* Letzte Version   :: A.00.03                                   PKA0101*
001300* Kurzbeschreibung :: Testdriver/Batchtreiber fuer PKAWRK0M      PKA0101*
001400*                     (Vorausbuchung des besten freien Platzes)  PKA0101*
001500* Auftrag          :: PARKSYS-5 PARKSYS-96                       PKA0101*
001600*----------------------------------------------------------------*
001700* Vers. | Datum    | von | Kommentar                             *
001800*-------|----------|-----|---------------------------------------*
001900*A.00.00|1991-04-12| rkl | Neuerstellung - PARKSYS-5              *
002000*A.00.01|1999-01-14| jks | PARKACARD auf 8-stelliges Datum        *
002100*                  |     | (Jahrtausendwechsel) umgestellt -       *
002200*                  |     | PARKSYS-103                            *
002300*A.00.02|2000-06-09| mhn | Ausgabe "KEIN PLATZ" bei LK-RC=4        *
002400*                  |     | praeziser formuliert - PARKSYS-96       *
002420*A.00.03|2003-07-15| rkl | Haus-Standard nachgezogen: B0nn/B1nn     *
002440*                  |     | jetzt ueber PERFORM ... THRU gesteuert, *
002460*                  |     | C9-CARD-COUNT als eigenstaendiges 77-   *
002480*                  |     | Feld gefuehrt                           *
002500*----------------------------------------------------------------*
002600*
002700* Programmbeschreibung
002800* --------------------
002900*
003000* Liest die Steuerkarte PARKACARD satzweise; jeder Satz nennt ein
003100* Datum und eine Start-Uhrzeit in der Zukunft, fuer die ein
003200* Stellplatz vorausgebucht werden soll.  Ruft PKAWRK0M ueber den
003300* LINK-REC (COPY PKALINK) auf und gibt den zugewiesenen Platz
003400* (oder "kein Platz erfuellt die Mindestdauer") auf SYSLOG aus.
003500*
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     SWITCH-15 IS ANZEIGE-VERSION
004200         ON STATUS IS SHOW-VERSION
004300     CLASS ALPHNUM IS "0123456789"
004400                      "abcdefghijklmnopqrstuvwxyz"
004500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004600                      " .,;-_!$%&/=*+".
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PARKACARD    ASSIGN TO "PARKACRD"
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS FILE-STATUS.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  PARKACARD.
005700 01  PARKACARD-REC            PIC X(80).
005800
005900 WORKING-STORAGE SECTION.
006000*--------------------------------------------------------------------*
006100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006200*--------------------------------------------------------------------*
006300 01          COMP-FELDER.
006400     05      C9-ASSIGNED-COUNT   PIC S9(09) COMP VALUE ZERO.
006500     05      C9-REFUSED-COUNT    PIC S9(09) COMP VALUE ZERO.
006600     05      FILLER              PIC X(01).
006650*--------------------------------------------------------------------*
006660* C9-CARD-COUNT als eigenstaendiges 77-Feld - reiner Laufzaehler,
006670* nicht Teil der COMP-FELDER-Gruppe
006680*--------------------------------------------------------------------*
006690 77          C9-CARD-COUNT       PIC S9(09) COMP VALUE ZERO.
006800
006900*--------------------------------------------------------------------*
007000* Display-Felder: Praefix D
007100*--------------------------------------------------------------------*
007200 01          DISPLAY-FELDER.
007300     05      D-NUM4              PIC -9(04).
007400     05      D-NUM9              PIC  9(09).
007500     05      FILLER              PIC X(01).
007600
007700*--------------------------------------------------------------------*
007800* Felder mit konstantem Inhalt: Praefix K
007900*--------------------------------------------------------------------*
008000 01          KONSTANTE-FELDER.
008100     05      K-MODUL             PIC X(08)   VALUE "PKADRV0O".
008200     05      FILLER              PIC X(01).
008300
008400*----------------------------------------------------------------*
008500* Conditional-Felder
008600*----------------------------------------------------------------*
008700 01          SCHALTER.
008800     05      FILE-STATUS         PIC X(02).
008900          88 FILE-OK                         VALUE "00".
009000          88 FILE-NOK                        VALUE "01" THRU "99".
009100     05      REC-STAT REDEFINES  FILE-STATUS.
009200          10 FILLER                 PIC X.
009300          10 REC-STAT-2             PIC X.
009400             88 FILE-AT-END               VALUE "0".
009500
009600     05      PARKACARD-EOF-SW     PIC X(01) VALUE "N".
009700          88 PARKACARD-AT-EOF               VALUE "Y".
009800
009900     05      PRG-STATUS           PIC 9.
010000          88 PRG-OK                          VALUE ZERO.
010100          88 PRG-ABBRUCH                     VALUE 2.
010200
010300*--------------------------------------------------------------------*
010400* Steuerkarte PARKACARD, satzweise in Felder aufgelegt:
010500*   Sp. 01-08  PC-DATE        (CCYYMMDD)
010600*   Sp. 09-12  PC-START-TIME  (HHMM, 15-Minuten-Raster)
010700*--------------------------------------------------------------------*
010800 01          PARKACARD-WORK.
010900     05      PC-LINE              PIC X(80).
011000     05      PC-FIELDS REDEFINES PC-LINE.
011100         10  PC-DATE                  PIC 9(08).
011200         10  PC-START-TIME            PIC 9(04).
011300         10  FILLER                   PIC X(68).
011400
011500*--------------------------------------------------------------------*
011600* Hilfsfeld, um Zeitwerte fuer die Druckausgabe in HH:MI
011700* aufzuspalten
011800*--------------------------------------------------------------------*
011900 01          ZEIT-ARBEITSFELD.
012000     05      ZA-HHMM              PIC 9(04).
012100     05      ZA-HHMM-X REDEFINES ZA-HHMM.
012200         10  ZA-HH                PIC 9(02).
012300         10  ZA-MI                PIC 9(02).
012400     05      FILLER                PIC X(01).
012500
012600     COPY PARKERR OF "=PARKLIB".
012700
012800     COPY PKALINK OF "=PARKLIB".
012900
013000 PROCEDURE DIVISION.
013100******************************************************************
013200* Steuerungs-Section
013300******************************************************************
013400 A100-STEUERUNG SECTION.
013500 A100-00.
013600     IF  SHOW-VERSION
013700         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
013800         STOP RUN
013900     END-IF
014000
014100     SET PRG-OK TO TRUE
014200
014300     PERFORM B000-00 THRU B000-99
014400     IF  PRG-OK
014500         PERFORM B100-00 THRU B100-99
014600            UNTIL PARKACARD-AT-EOF
014700                OR PRG-ABBRUCH
014800     END-IF
014900     PERFORM B090-00 THRU B090-99
015000
015100     STOP RUN
015200     .
015300 A100-99.
015400     EXIT.
015500
015600******************************************************************
015700* B000-VORLAUF - PARKACARD oeffnen und ersten Satz lesen
015800******************************************************************
015900 B000-VORLAUF SECTION.
016000 B000-00.
016100     OPEN INPUT PARKACARD
016200     IF  FILE-NOK
016300         PERFORM Z001-CARDERR
016400         GO TO B000-99
016500     END-IF
016600
016700     PERFORM C100-READ-CARD
016800     .
016900 B000-99.
017000     EXIT.
017100
017200******************************************************************
017300* B100-VERARBEITUNG - einen Antragssatz gegen PKAWRK0M ausfuehren
017400* und das Ergebnis ausgeben, dann den naechsten Satz lesen
017500******************************************************************
017600 B100-VERARBEITUNG SECTION.
017700 B100-00.
017800     ADD 1 TO C9-CARD-COUNT
017900
018000     MOVE PC-DATE            TO LK-DATE
018100     MOVE PC-START-TIME      TO LK-START-TIME
018200     MOVE ZERO               TO LK-RC
018300
018400     CALL "PKAWRK0M" USING LINK-REC
018500
018600     EVALUATE LK-RC
018700         WHEN ZERO
018800             ADD 1 TO C9-ASSIGNED-COUNT
018900             PERFORM C200-SHOW-ASSIGNED
019000         WHEN 4
019100             ADD 1 TO C9-REFUSED-COUNT
019200             MOVE PC-DATE TO D-NUM9
019300             DISPLAY "PKADRV0O: KEIN PLATZ ERFUELLT DIE "
019400                     "MINDESTDAUER FUER " D-NUM9
019500         WHEN 9999
019600             DISPLAY "PKADRV0O: ABBRUCH AUS PKAWRK0M - RC 9999"
019700             SET PRG-ABBRUCH TO TRUE
019800         WHEN OTHER
019900             MOVE LK-RC TO D-NUM4
020000             DISPLAY "PKADRV0O: UNBEKANNTER RC " D-NUM4
020100                     " AUS PKAWRK0M"
020200             SET PRG-ABBRUCH TO TRUE
020300     END-EVALUATE
020400
020500     IF  PRG-OK
020600         PERFORM C100-READ-CARD
020700     END-IF
020800     .
020900 B100-99.
021000     EXIT.
021100
021200******************************************************************
021300* C100-READ-CARD - naechsten PARKACARD-Satz lesen
021400******************************************************************
021500 C100-READ-CARD SECTION.
021600 C100-00.
021700     READ PARKACARD INTO PC-LINE
021800         AT END SET PARKACARD-AT-EOF TO TRUE
021900     END-READ
022000     .
022100 C100-99.
022200     EXIT.
022300
022400******************************************************************
022500* C200-SHOW-ASSIGNED - Zuweisung ausgeben
022600******************************************************************
022700 C200-SHOW-ASSIGNED SECTION.
022800 C200-00.
022900     MOVE PC-DATE TO D-NUM9
023000     DISPLAY "PKADRV0O: " D-NUM9 " PLATZ " LK-ASSIGNED-SPOT
023100             " ZUGEWIESEN"
023200
023300     MOVE PC-START-TIME TO ZA-HHMM
023400     DISPLAY "          START    " ZA-HH ":" ZA-MI
023500
023600     MOVE LK-END-TIME TO ZA-HHMM
023700     DISPLAY "          ENDE     " ZA-HH ":" ZA-MI
023800             " (" LK-DURATION-HOURS " STD.)"
023900     .
024000 C200-99.
024100     EXIT.
024200
024300******************************************************************
024400* B090-ENDE - PARKACARD schliessen, Laufstatistik ausgeben
024500******************************************************************
024600 B090-ENDE SECTION.
024700 B090-00.
024800     IF  FILE-OK OR FILE-NOK
024900         CLOSE PARKACARD
025000     END-IF
025100
025200     IF  PRG-ABBRUCH
025300         DISPLAY ">>> PKADRV0O ABGEBROCHEN <<<"
025400     ELSE
025500         MOVE C9-CARD-COUNT      TO D-NUM9
025600         DISPLAY "PKADRV0O: " D-NUM9 " KARTEN GELESEN"
025700         MOVE C9-ASSIGNED-COUNT  TO D-NUM9
025800         DISPLAY "PKADRV0O: " D-NUM9 " ZUGEWIESEN"
025900         MOVE C9-REFUSED-COUNT   TO D-NUM9
026000         DISPLAY "PKADRV0O: " D-NUM9 " OHNE PASSENDEN PLATZ"
026100     END-IF
026200     .
026300 B090-99.
026400     EXIT.
026500
026600******************************************************************
026700* Z001-CARDERR - Dateifehler beim Oeffnen von PARKACARD
026800******************************************************************
026900 Z001-CARDERR SECTION.
027000 Z001-00.
027100     SET PRG-ABBRUCH TO TRUE
027200     MOVE K-MODUL          TO MODUL-NAME
027300     SET ERROR-KZ-FILE-ERROR TO TRUE
027400     MOVE FILE-STATUS      TO ERR-STAT
027500     MOVE "DATEIFEHLER BEIM OEFFNEN VON PARKACARD"
027600                           TO ERROR-TEXT
027700     CALL "PRKLOG0M" USING GEN-ERROR
027800     INITIALIZE GEN-ERROR
027900     .
028000 Z001-99.
028100     EXIT.
028200******************************************************************
028300* ENDE Source-Programm
028400******************************************************************
