000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     PKAWRK0M.
000400 AUTHOR.         R. KLEMM.
000500 INSTALLATION.   SYSTEMS GROUP - PARKING SYSTEMS.
000600 DATE-WRITTEN.   04/12/91.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2003-07-15                                PKA0201*
001200* Letzte Version   :: A.00.04                                   PKA0201*
001300* Kurzbeschreibung :: besten freien Stellplatz ab einer Start-    PKA0201*
001400*                     Uhrzeit in der Zukunft ermitteln und        PKA0201*
001500*                     vorausbuchen                                PKA0201*
001600* Auftrag          :: PARKSYS-5 PARKSYS-53 PARKSYS-96             PKA0201*
001700*----------------------------------------------------------------*
001800* Vers. | Datum    | von | Kommentar                             *
001900*-------|----------|-----|---------------------------------------*
002000*A.00.00|1991-04-12| rkl | Neuerstellung - PARKSYS-5              *
002100*A.00.01|1995-02-22| dwt | Scan-Fenster auf WK-DURATION-TABLE      *
002200*                  |     | (COPY PARKWRK) umgestellt, vorher mit   *
002300*                  |     | eigener lokaler Tabelle - PARKSYS-53    *
002400*A.00.02|1997-08-16| dwt | Vier-Stunden-Deckel beim Scan (Fenster- *
002500*                  |     | groesse 16 statt ungedeckelt) -         *
002600*                  |     | PARKSYS-71 (mitgezogen aus PKNWRK0M)    *
002700*A.00.03|2000-06-09| mhn | Mindestdauer 0,25 Std. als Auswahl-     *
002800*                  |     | kriterium ergaenzt (vorher wurde auch   *
002900*                  |     | ein einzelner freier Slot zugewiesen,   *
003000*                  |     | das war schon immer so, nur jetzt auch  *
003100*                  |     | explizit dokumentiert) - PARKSYS-96     *
003110*A.00.04|2003-07-15| rkl | Haus-Standard nachgezogen: B0nn/B1nn     *
003120*                  |     | jetzt ueber PERFORM ... THRU gesteuert,  *
003130*                  |     | C4-MIN-QUALIFY-SLOT als eigenstaendiges  *
003140*                  |     | 77-Feld gefuehrt, Raster-Gegenprobe auf  *
003150*                  |     | LK-END-TIME vor der Ruecklieferung an    *
003160*                  |     | den Treiber ergaenzt                    *
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* --------------------
003600*
003700* Liest PARKAVL fuer das angefragte Datum und sucht - ausgehend
003800* von der uebergebenen Start-Uhrzeit, gedeckelt auf 4 Stunden
003900* (16 Slots) - je Platz die laengste ununterbrochen freie Strecke.
004000* Der Platz mit der laengsten Strecke wird zugewiesen; bei
004100* Gleichstand gewinnt die niedrigste Platznummer (Haus-Regel,
004200* anders als bei PKNWRK0M).  Im Gegensatz zu PKNWRK0M wird hier
004300* nichts gebucht - PARKAVL/PARKSUM/PARKORD bleiben unveraendert;
004400* das Ergebnis ist nur eine Auskunft (PARKING-ASSIGNMENT).
004500*
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     SWITCH-15 IS ANZEIGE-VERSION
005200         ON STATUS IS SHOW-VERSION
005300     CLASS ALPHNUM IS "0123456789"
005400                      "abcdefghijklmnopqrstuvwxyz"
005500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005600                      " .,;-_!$%&/=*+".
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT PARKAVL-OLD  ASSIGN TO "PARKAVL"
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FILE-STATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  PARKAVL-OLD.
006700     COPY PARKAVL OF "=PARKLIB".
006800
006900 WORKING-STORAGE SECTION.
007000*--------------------------------------------------------------------*
007100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007200*--------------------------------------------------------------------*
007300 01          COMP-FELDER.
007400     05      C4-START-SLOT       PIC S9(04) COMP.
007450     05      C4-ROW-SLOT         PIC S9(04) COMP.
007500     05      C4-SLOT-INDEX       PIC S9(04) COMP.
007600     05      C4-WINDOW-END       PIC S9(04) COMP.
007700     05      C4-BEST-SPOT        PIC S9(04) COMP VALUE ZERO.
007800     05      C4-BEST-SLOTS       PIC S9(04) COMP VALUE ZERO.
007850* C4-MIN-QUALIFY-SLOT ist eigenstaendiges 77-Feld, siehe unten
008000     05      FILLER              PIC X(01).
008050*--------------------------------------------------------------------*
008060* Mindestbelegung in Slots fuer die Aufnahme in C310-CHECK-ONE-SPOT
008070* - Haus-Konstante, eigenstaendiges 77-Feld, nicht in COMP-FELDER
008080* mitgefuehrt
008090*--------------------------------------------------------------------*
008095 77          C4-MIN-QUALIFY-SLOT PIC S9(04) COMP VALUE 1.
008100
008200*--------------------------------------------------------------------*
008300* Felder mit konstantem Inhalt: Praefix K
008400*--------------------------------------------------------------------*
008500 01          KONSTANTE-FELDER.
008600     05      K-MODUL             PIC X(08)   VALUE "PKAWRK0M".
008700     05      K-FULL-SLOTS        PIC 9(02) COMP VALUE 96.
008800     05      K-MAX-WINDOW-SLOTS  PIC 9(02) COMP VALUE 16.
008900     05      FILLER              PIC X(01).
009000
009100*----------------------------------------------------------------*
009200* Conditional-Felder
009300*----------------------------------------------------------------*
009400 01          SCHALTER.
009500     05      FILE-STATUS         PIC X(02).
009600          88 FILE-OK                         VALUE "00".
009700          88 FILE-NOK                        VALUE "01" THRU "99".
009800     05      REC-STAT REDEFINES  FILE-STATUS.
009900          10 FILLER                 PIC X.
010000          10 REC-STAT-2             PIC X.
010100             88 FILE-AT-END               VALUE "0".
010200
010300     05      PA-OLD-EOF-SW        PIC X(01) VALUE "N".
010400          88 PA-OLD-AT-EOF                  VALUE "Y".
010500
010600     05      PRG-STATUS           PIC 9.
010700          88 PRG-OK                          VALUE ZERO.
010800          88 PRG-ABBRUCH                     VALUE 2.
010900
011000     05      SPOT-BROKEN-TAB.
011100          10 SB-FLAG OCCURS 100 TIMES
011200                     INDEXED BY SB-IDX
011300                                 PIC X(01).
011400
011500*--------------------------------------------------------------------*
011600* Scan-Arbeitstabelle (COPY PARKWRK)
011700*--------------------------------------------------------------------*
011800     COPY PARKWRK OF "=PARKLIB".
011900
012000 01          ZEIT-ARBEITSFELD.
012100     05      ZA-HHMM              PIC 9(04).
012200     05      ZA-HHMM-X REDEFINES ZA-HHMM.
012300         10  ZA-HH                PIC 9(02).
012400         10  ZA-MI                PIC 9(02).
012500     05      FILLER                PIC X(01).
012600
012620*--------------------------------------------------------------------*
012640* Raster-Gegenprobe auf LK-END-TIME vor der Ruecklieferung an den
012660* Treiber (C400-BUILD-ASSIGNMENT)
012680*--------------------------------------------------------------------*
012690 01          ENDZEIT-KONTROLLFELD.
012692     05      EK-HHMM              PIC 9(04).
012694     05      EK-HHMM-X REDEFINES EK-HHMM.
012696         10  EK-HH                PIC 9(02).
012698         10  EK-MI                PIC 9(02).
012699     05      FILLER               PIC X(01).
012700     COPY PARKERR OF "=PARKLIB".
012800
012900*--------------------------------------------------------------------*
013000* Eigener LINK-REC-Bereich fuer den Aufruf von PTMUTL0M; umbenannt
013100* per REPLACING, damit er nicht mit dem LINKAGE-LINK-REC dieses
013200* Programms kollidiert
013300*--------------------------------------------------------------------*
013400     COPY PTMLINK OF "=PARKLIB"
013500         REPLACING ==LINK-REC== BY ==TU-LINK-REC==,
013600                   ==LK-==     BY ==TU-==.
013700
013800 LINKAGE SECTION.
013900     COPY PKALINK OF "=PARKLIB".
014000
014100 PROCEDURE DIVISION USING LINK-REC.
014200******************************************************************
014300* Steuerungs-Section
014400******************************************************************
014500 A100-STEUERUNG SECTION.
014600 A100-00.
014700     IF  SHOW-VERSION
014800         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
014900         EXIT PROGRAM
015000     END-IF
015100
015200     SET PRG-OK TO TRUE
015300     MOVE ZERO TO LK-RC
015400
015500     PERFORM B000-00 THRU B000-99
015600     IF  PRG-OK
015700         PERFORM B100-00 THRU B100-99
015800     END-IF
015900
016000     EXIT PROGRAM
016100     .
016200 A100-99.
016300     EXIT.
016400
016500******************************************************************
016600* B000-VORLAUF - Schritt 1: Start-Slot aus LK-START-TIME ableiten,
016700* Scan-Fenster begrenzen, PARKAVL-OLD oeffnen
016800******************************************************************
016900 B000-VORLAUF SECTION.
017000 B000-00.
017100     MOVE LK-START-TIME TO ZA-HHMM
017200     COMPUTE C4-START-SLOT = (ZA-HH * 60 + ZA-MI) / 15
017300     COMPUTE C4-WINDOW-END = C4-START-SLOT + K-MAX-WINDOW-SLOTS - 1
017400     IF  C4-WINDOW-END > K-FULL-SLOTS - 1
017500         MOVE K-FULL-SLOTS TO C4-WINDOW-END
017600     END-IF
017700
017800     OPEN INPUT PARKAVL-OLD
017900     IF  FILE-NOK
018000         PERFORM Z001-FILEERR
018050         GO TO B000-99
018100     END-IF
018200     .
018300 B000-99.
018400     EXIT.
018500
018600******************************************************************
018700* B100-VERARBEITUNG - Schritte 2 bis 4
018800******************************************************************
018900 B100-VERARBEITUNG SECTION.
019000 B100-00.
019100     PERFORM C200-SCAN-SPOTS
019200     PERFORM C300-SELECT-SPOT
019300
019400     IF  C4-BEST-SPOT = ZERO
019500         MOVE 4 TO LK-RC
019600     ELSE
019700         PERFORM C400-BUILD-ASSIGNMENT
019800     END-IF
019900     .
020000 B100-99.
020100     EXIT.
020200
020300******************************************************************
020400* C200-SCAN-SPOTS - Schritt 2: PARKAVL-OLD einmal durchlesen und
020500* fuer jeden Platz die ununterbrochene Frei-Strecke ab Start-Slot
020600* in WK-DURATION-TABLE mitfuehren, gedeckelt auf 16 Slots (4 Std.)
020700******************************************************************
020800 C200-SCAN-SPOTS SECTION.
020900 C200-00.
021000     PERFORM C210-INIT-WORK-TABLE
021100        VARYING WK-IDX FROM 1 BY 1 UNTIL WK-IDX > 100
021200
021300     MOVE "N" TO PA-OLD-EOF-SW
021400     READ PARKAVL-OLD
021500         AT END SET PA-OLD-AT-EOF TO TRUE
021600     END-READ
021700
021800     PERFORM C220-SCAN-ONE-ROW
021900        UNTIL PA-OLD-AT-EOF
022000
022100     CLOSE PARKAVL-OLD
022200     .
022300 C200-99.
022400     EXIT.
022500
022600 C210-INIT-WORK-TABLE SECTION.
022700 C210-00.
022800     SET WK-PARKING-SPOT-NUMBER (WK-IDX) TO WK-IDX
022900     MOVE ZERO               TO WK-DURATION-HOURS (WK-IDX)
023000     MOVE LK-START-TIME       TO WK-AVAILABLE-FROM (WK-IDX)
023100     MOVE LK-START-TIME       TO WK-FREE-UNTIL (WK-IDX)
023200     MOVE ZERO               TO WK-SLOT-COUNT (WK-IDX)
023300     MOVE "N"                TO SB-FLAG (WK-IDX)
023400     .
023500 C210-99.
023600     EXIT.
023700
023800 C220-SCAN-ONE-ROW SECTION.
023900 C220-00.
024000     IF  PA-AVAILABILITY-DATE = LK-DATE
024050         COMPUTE C4-ROW-SLOT = PA-SLOT-HH * 4 + PA-SLOT-MI / 15
024060         IF  C4-ROW-SLOT >= C4-START-SLOT
024070                 AND C4-ROW-SLOT <= C4-WINDOW-END
024300             COMPUTE C4-SLOT-INDEX = C4-ROW-SLOT - C4-START-SLOT + 1
024500             SET WK-IDX TO PA-PARKING-SPOT-NUMBER
024600             PERFORM C230-UPDATE-STREAK
024650         END-IF
024700     END-IF
024800
024900     READ PARKAVL-OLD
025000         AT END SET PA-OLD-AT-EOF TO TRUE
025100     END-READ
025200     .
025300 C220-99.
025400     EXIT.
025500
025600 C230-UPDATE-STREAK SECTION.
025700 C230-00.
025800     IF  SB-FLAG (WK-IDX) = "N"
025900         IF  PA-SPOT-FREE
026000                 AND WK-SLOT-COUNT (WK-IDX) = C4-SLOT-INDEX - 1
026100             ADD 1 TO WK-SLOT-COUNT (WK-IDX)
026200             MOVE PA-TIME-SLOT TO WK-FREE-UNTIL (WK-IDX)
026300             MOVE "ENDZEIT" TO TU-FUNKTION
026400             MOVE PA-TIME-SLOT TO TU-IN-TIME
026500             MOVE 15 TO TU-IN-COUNT
026600             CALL "PTMUTL0M" USING TU-LINK-REC
026700             MOVE TU-OUT-TIME
026800                                  TO WK-FREE-UNTIL (WK-IDX)
026900         ELSE
027000             SET SB-FLAG (WK-IDX) TO "Y"
027100         END-IF
027200     END-IF
027300     .
027400 C230-99.
027500     EXIT.
027600
027700******************************************************************
027800* C300-SELECT-SPOT - Schritt 3: laengste Frei-Strecke suchen, ab
027900* einer Mindestdauer von einem Slot (0,25 Std.); bei Gleichstand
028000* gewinnt die niedrigste Platznummer
028100******************************************************************
028200 C300-SELECT-SPOT SECTION.
028300 C300-00.
028400     MOVE ZERO TO C4-BEST-SPOT C4-BEST-SLOTS
028500
028600     PERFORM C310-CHECK-ONE-SPOT
028700        VARYING WK-IDX FROM 1 BY 1 UNTIL WK-IDX > 100
028800     .
028900 C300-99.
029000     EXIT.
029100
029200 C310-CHECK-ONE-SPOT SECTION.
029300 C310-00.
029400     IF  WK-SLOT-COUNT (WK-IDX) >= C4-MIN-QUALIFY-SLOT
029500             AND WK-SLOT-COUNT (WK-IDX) > C4-BEST-SLOTS
029600         MOVE WK-SLOT-COUNT (WK-IDX)           TO C4-BEST-SLOTS
029700         MOVE WK-PARKING-SPOT-NUMBER (WK-IDX)  TO C4-BEST-SPOT
029800     END-IF
029900     .
030000 C310-99.
030100     EXIT.
030200
030300******************************************************************
030400* C400-BUILD-ASSIGNMENT - Schritt 4: LK-END-TIME/LK-DURATION-HOURS/
030500* LK-ASSIGNED-SPOT aus dem gewaehlten Platz aufbauen
030600******************************************************************
030700 C400-BUILD-ASSIGNMENT SECTION.
030800 C400-00.
030900     SET WK-IDX TO C4-BEST-SPOT
031000     COMPUTE WK-DURATION-HOURS (WK-IDX) = C4-BEST-SLOTS * 0.25
031100
031110     MOVE WK-FREE-UNTIL (WK-IDX) TO EK-HHMM
031120     IF  EK-MI NOT = 0 AND EK-MI NOT = 15
031130             AND EK-MI NOT = 30 AND EK-MI NOT = 45
031140         PERFORM Z001-FILEERR
031150         GO TO C400-99
031160     END-IF
031200     MOVE C4-BEST-SPOT              TO LK-ASSIGNED-SPOT
031300     MOVE WK-DURATION-HOURS (WK-IDX) TO LK-DURATION-HOURS
031400     MOVE WK-FREE-UNTIL (WK-IDX)     TO LK-END-TIME
031500     .
031600 C400-99.
031700     EXIT.
031800
031900******************************************************************
032000* Z001-FILEERR - Dateifehler protokollieren und Programm als
032100* abgebrochen kennzeichnen
032200******************************************************************
032300 Z001-FILEERR SECTION.
032400 Z001-00.
032500     SET PRG-ABBRUCH TO TRUE
032600     MOVE K-MODUL         TO MODUL-NAME
032700     SET ERROR-KZ-FILE-ERROR TO TRUE
032800     MOVE FILE-STATUS     TO ERR-STAT
032900     MOVE "DATEIFEHLER IN PKAWRK0M - SIEHE FILE-STATUS"
033000                          TO ERROR-TEXT
033100     CALL "PRKLOG0M" USING GEN-ERROR
033200     INITIALIZE GEN-ERROR
033300     MOVE 9999 TO LK-RC
033400     .
033500 Z001-99.
033600     EXIT.
033700******************************************************************
033800* ENDE Source-Programm
033900******************************************************************
